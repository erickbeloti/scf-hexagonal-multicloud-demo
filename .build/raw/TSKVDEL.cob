*************************
 IDENTIFICATION DIVISION.
*************************
 PROGRAM-ID.     TSKVDEL.
 AUTHOR.         R J PATEL.
 INSTALLATION.   OPS-BATCH-CONTROL, EAST DATA CENTER.
 DATE-WRITTEN.   25 FEB 1991.
 DATE-COMPILED.
 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
*
*DESCRIPTION :  THIS IS A CALLED ROUTINE TO APPLY THE TASK
*               DELETION RULE ENGINE AGAINST THE IN-MEMORY TASK
*               MASTER TABLE, CLOSING THE TABLE UP WHEN A ROW
*               IS REMOVED.
*
*    RETURN STATUS (WK-C-VDEL-RETURN-CD):
*    OK - TASK REMOVED FROM THE MASTER TABLE
*    NF - TASK-ID NOT ON THE MASTER TABLE
*    FB - REQUESTING USER DOES NOT OWN THE TASK
*
*=================================================================
* HISTORY OF MODIFICATION:
*=================================================================
* RJPATEL - TSK0006  - 03/01/1991 - INITIAL VERSION
* KOSILVA - Y2K0012  - 03/15/1999 - EXPAND DATE FIELDS TO CCYYMMDD
*                                   FOR YEAR 2000 COMPLIANCE
* MDCRUZ  - TSK0058  - 09/22/2020 - CORRECTED ROW-CLOSE LOOP TO
*                                   STOP ONE ROW SHORT OF COUNT
* MDCRUZ  - TSK0091  - 09/14/2023 - ADD UPSI-0 VERBOSE TRACE
*                                   SWITCH FOR ENTRY DIAGNOSTIC
*-----------------------------------------------------------------
*
 ENVIRONMENT DIVISION.
**********************
 CONFIGURATION SECTION.
 SOURCE-COMPUTER. IBM-AS400.
 OBJECT-COMPUTER. IBM-AS400.
 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
                   UPSI-0 IS UPSI-SWITCH-0
                     ON  STATUS IS U0-ON
                     OFF STATUS IS U0-OFF.
*
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
*
***************
 DATA DIVISION.
***************
 FILE SECTION.
*
*************************
 WORKING-STORAGE SECTION.
*************************
 01  FILLER                          PIC X(24)        VALUE
     "** PROGRAM TSKVDEL **".
*
 77  WK-N-SUB1                       PIC 9(04) COMP VALUE 0.
*                        SUBSCRIPT - MASTER TABLE SCAN
*
* ------------------ PROGRAM WORKING STORAGE -------------------*
 01  WK-C-COMMON.
     COPY TSKCOMN.
*
 01  WK-N-TASK-ROW                   PIC 9(04) COMP VALUE 0.
*                        SUBSCRIPT - ROW MATCHING REQ-TASK-ID
 01  WK-N-SUB2                       PIC 9(04) COMP VALUE 0.
*                        SUBSCRIPT - ROW-CLOSE-UP LOOP (FROM)
 01  WK-N-SUB3                       PIC 9(04) COMP VALUE 0.
*                        SUBSCRIPT - ROW-CLOSE-UP LOOP (TO)
 01  WK-C-ROW-FOUND-SW               PIC X(01) VALUE "N".
     88  WK-C-ROW-FOUND                    VALUE "Y".
 01  WK-N-DEL-CREATED-DATE            PIC 9(008).
*                        DELETED ROW'S CREATED-DATE, FOR THE
*                        AUDIT-TRACE LINE BELOW
 01  WK-N-DEL-CRTDTE-R REDEFINES WK-N-DEL-CREATED-DATE.
     05  WK-N-DEL-CRTDTE-CCYY         PIC 9(004).
     05  WK-N-DEL-CRTDTE-MM           PIC 9(002).
     05  WK-N-DEL-CRTDTE-DD           PIC 9(002).
 01  WK-N-DEL-UPDATED-DATE            PIC 9(008).
*                        DELETED ROW'S UPDATED-DATE, FOR THE
*                        AUDIT-TRACE LINE BELOW
 01  WK-N-DEL-UPDTDTE-R REDEFINES WK-N-DEL-UPDATED-DATE.
     05  WK-N-DEL-UPDTDTE-CCYY        PIC 9(004).
     05  WK-N-DEL-UPDTDTE-MM          PIC 9(002).
     05  WK-N-DEL-UPDTDTE-DD          PIC 9(002).
 01  WK-C-DEL-ID-CHECK.
*                        BREAKS THE DELETED TASK-ID DOWN SO THE
*                        TRACE LINE CAN FLAG BATCH-ISSUED IDS
     05  WK-C-DEL-ID-LIT              PIC X(14).
     05  WK-C-DEL-ID-SEQ              PIC 9(10).
     05  FILLER                      PIC X(12).
 01  WK-C-DEL-ID-CHECK-R REDEFINES WK-C-DEL-ID-CHECK
                                     PIC X(36).
*
*****************
 LINKAGE SECTION.
*****************
 COPY VDEL.
     COPY TSKMTBL.
 EJECT
********************************************************
 PROCEDURE DIVISION USING WK-C-VDEL-RECORD,
                          WK-TASK-TABLE.
********************************************************
 MAIN-MODULE.
     PERFORM A000-VALIDATE-DELETE
        THRU A099-VALIDATE-DELETE-EX.
     EXIT PROGRAM.
*
*---------------------------------------------------------------*
 A000-VALIDATE-DELETE.
*---------------------------------------------------------------*
     IF  U0-ON
         DISPLAY "TSKVDEL - TRACE - TASK-ID " WK-C-VDEL-TASK-ID
                 " USER " WK-C-VDEL-USER-ID
     END-IF.
     MOVE SPACES                    TO WK-C-VDEL-RETURN-CD.
     MOVE SPACES                    TO WK-C-VDEL-REASON-TEXT.
*
     PERFORM B010-FIND-TASK-ROW
        THRU B010-EXIT.
     IF  NOT WK-C-ROW-FOUND
         MOVE "NF"                  TO WK-C-VDEL-RETURN-CD
         MOVE "TASK-ID NOT FOUND ON MASTER TABLE"
                                     TO WK-C-VDEL-REASON-TEXT
         GO TO A099-VALIDATE-DELETE-EX.
*
     IF  WK-TSK-USER-ID (WK-N-TASK-ROW) NOT = WK-C-VDEL-USER-ID
         MOVE "FB"                  TO WK-C-VDEL-RETURN-CD
         MOVE "REQUESTING USER DOES NOT OWN THIS TASK"
                                     TO WK-C-VDEL-REASON-TEXT
         GO TO A099-VALIDATE-DELETE-EX.
*
     PERFORM C010-CLOSE-TABLE-UP
        THRU C010-EXIT.
     MOVE "OK"                      TO WK-C-VDEL-RETURN-CD.
*
 A099-VALIDATE-DELETE-EX.
     EXIT.
*---------------------------------------------------------------*
 B010-FIND-TASK-ROW.
*---------------------------------------------------------------*
     MOVE "N"                       TO WK-C-ROW-FOUND-SW.
     MOVE ZERO                      TO WK-N-SUB1.
 B011-FIND-ROW-LOOP.
     ADD 1                          TO WK-N-SUB1.
     IF  WK-N-SUB1 > WK-TASK-COUNT
         GO TO B010-EXIT.
     IF  WK-TSK-TASK-ID (WK-N-SUB1) = WK-C-VDEL-TASK-ID
         MOVE "Y"                   TO WK-C-ROW-FOUND-SW
         MOVE WK-N-SUB1             TO WK-N-TASK-ROW
         GO TO B010-EXIT.
     GO TO B011-FIND-ROW-LOOP.
 B010-EXIT.
     EXIT.
*---------------------------------------------------------------*
*    CLOSE THE TABLE UP OVER THE DELETED ROW SO TASK-ID
*    SEQUENCE IS PRESERVED FOR THE END-OF-RUN REWRITE.
*---------------------------------------------------------------*
 C010-CLOSE-TABLE-UP.
*---------------------------------------------------------------*
     MOVE WK-TSK-TASK-ID (WK-N-TASK-ROW) TO WK-C-DEL-ID-CHECK-R.
     MOVE WK-TSK-CREATED-DATE (WK-N-TASK-ROW) TO
          WK-N-DEL-CREATED-DATE.
     MOVE WK-TSK-UPDATED-DATE (WK-N-TASK-ROW) TO
          WK-N-DEL-UPDATED-DATE.
     IF  WK-C-DEL-ID-LIT = "BATCH-TASK-ID-"
         DISPLAY "TSKVDEL - REMOVING BATCH-ISSUED TASK CREATED "
                 WK-N-DEL-CRTDTE-CCYY "-" WK-N-DEL-CRTDTE-MM "-"
                 WK-N-DEL-CRTDTE-DD " LAST UPDATED "
                 WK-N-DEL-UPDTDTE-CCYY "-" WK-N-DEL-UPDTDTE-MM "-"
                 WK-N-DEL-UPDTDTE-DD
     END-IF.
     MOVE WK-N-TASK-ROW              TO WK-N-SUB2.
 C011-CLOSE-LOOP.
     IF  WK-N-SUB2 >= WK-TASK-COUNT
         GO TO C012-CLOSE-LOOP-DONE.
     COMPUTE WK-N-SUB3 = WK-N-SUB2 + 1.
     MOVE WK-TASK-ENTRY (WK-N-SUB3)  TO WK-TASK-ENTRY (WK-N-SUB2).
     ADD 1                          TO WK-N-SUB2.
     GO TO C011-CLOSE-LOOP.
 C012-CLOSE-LOOP-DONE.
     SUBTRACT 1                     FROM WK-TASK-COUNT.
 C010-EXIT.
     EXIT.
*---------------------------------------------------------------*
*                   PROGRAM SUBROUTINE                          *
*---------------------------------------------------------------*
 Y900-ABNORMAL-TERMINATION.
     DISPLAY "TSKVDEL - ABNORMAL TERMINATION".
     EXIT PROGRAM.
*
******************************************************************
************** END OF PROGRAM SOURCE -  TSKVDEL ***************
******************************************************************
