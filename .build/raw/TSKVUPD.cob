*************************
 IDENTIFICATION DIVISION.
*************************
 PROGRAM-ID.     TSKVUPD.
 AUTHOR.         R J PATEL.
 INSTALLATION.   OPS-BATCH-CONTROL, EAST DATA CENTER.
 DATE-WRITTEN.   11 FEB 1991.
 DATE-COMPILED.
 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
*
*DESCRIPTION :  THIS IS A CALLED ROUTINE TO APPLY THE TASK
*               UPDATE RULE ENGINE AGAINST THE IN-MEMORY TASK
*               MASTER TABLE - OWNERSHIP, COMPLETED-LOCK,
*               DUPLICATE-DESCRIPTION AND HIGH-PRIORITY QUOTA
*               CHECKS - AND, WHEN ALL CHECKS PASS, REWRITES THE
*               MATCHING TASK ROW IN PLACE.
*
*    RETURN STATUS (WK-C-VUPD-RETURN-CD):
*    OK - ACCEPTED, TASK ROW UPDATED
*    NF - TASK-ID NOT ON THE MASTER TABLE
*    FB - REQUESTING USER DOES NOT OWN THE TASK
*    CI - TASK ALREADY COMPLETED - IMMUTABLE
*    DU - DUPLICATE DESCRIPTION FOR THIS USER/DAY
*    HP - 5 HIGH-PRIORITY TASKS ALREADY CREATED THAT DAY
*
*=================================================================
* HISTORY OF MODIFICATION:
*=================================================================
* RJPATEL - TSK0004  - 02/17/1991 - INITIAL VERSION
* RJPATEL - TSK0008  - 06/22/1991 - COMPLETED-LOCK CHECK MUST RUN
*                                   AHEAD OF EVERY OTHER RULE
* KOSILVA - TSK0044  - 11/19/1998 - HIGH-PRIORITY QUOTA ONLY WHEN
*                                   PRIORITY IS CHANGING TO HIGH
* KOSILVA - Y2K0012  - 03/15/1999 - EXPAND DATE FIELDS TO CCYYMMDD
*                                   FOR YEAR 2000 COMPLIANCE
* MDCRUZ  - TSK0061  - 07/07/2001 - DUP-DESC SCAN USES THE TASK'S
*                                   OWN CREATED-DATE, NOT REQ-DATE
* MDCRUZ  - TSK0071  - 09/30/2022 - CASE-FOLD DESCRIPTION COMPARE
*                                   ON DUP-DESC SCAN - REQ TT-8850
* MDCRUZ  - TSK0091  - 09/14/2023 - ADD UPSI-0 VERBOSE TRACE
*                                   SWITCH FOR ENTRY DIAGNOSTIC
*-----------------------------------------------------------------
*
 ENVIRONMENT DIVISION.
**********************
 CONFIGURATION SECTION.
 SOURCE-COMPUTER. IBM-AS400.
 OBJECT-COMPUTER. IBM-AS400.
 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
                   UPSI-0 IS UPSI-SWITCH-0
                     ON  STATUS IS U0-ON
                     OFF STATUS IS U0-OFF.
*
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
*
***************
 DATA DIVISION.
***************
 FILE SECTION.
*
*************************
 WORKING-STORAGE SECTION.
*************************
 01  FILLER                          PIC X(24)        VALUE
     "** PROGRAM TSKVUPD **".
*
 77  WK-N-SUB1                       PIC 9(04) COMP VALUE 0.
*                        SUBSCRIPT - MASTER TABLE SCAN
*
* ------------------ PROGRAM WORKING STORAGE -------------------*
 01  WK-C-COMMON.
     COPY TSKCOMN.
*
 01  WK-N-TASK-ROW                   PIC 9(04) COMP VALUE 0.
*                        SUBSCRIPT - ROW MATCHING REQ-TASK-ID
 01  WK-N-HIGH-COUNT                 PIC 9(03) COMP VALUE 0.
*                        HIGH-PRIORITY TASKS COUNTED ON TASK DATE
 01  WK-C-DUP-FOUND-SW               PIC X(01) VALUE "N".
     88  WK-C-DUP-FOUND                    VALUE "Y".
 01  WK-C-ROW-FOUND-SW               PIC X(01) VALUE "N".
     88  WK-C-ROW-FOUND                    VALUE "Y".
 01  WK-C-DESC-UPPER                 PIC X(500).
*                        REQUEST DESCRIPTION, UPPERCASED FOR
*                        THE CASE-INSENSITIVE DUP-DESC COMPARE
 01  WK-C-DESC-UPPER-R REDEFINES WK-C-DESC-UPPER
                                     PIC X(500).
 01  WK-C-TABLE-UPPER                PIC X(500).
*                        MASTER-TABLE ROW DESCRIPTION, UPPERCASED
 01  WK-C-TABLE-UPPER-R REDEFINES WK-C-TABLE-UPPER
                                     PIC X(500).
 01  WK-C-OLD-DESC-UPPER             PIC X(500).
*                        THE TASK'S OLD DESCRIPTION, UPPERCASED
 01  WK-C-OLD-DESC-UPPER-R REDEFINES WK-C-OLD-DESC-UPPER
                                     PIC X(500).
 01  WK-N-TASK-DATE                  PIC 9(008).
*                        THE TASK'S OWN CREATED-DATE (DUP-DESC AND
*                        HIGH-QUOTA CHECKS RUN AGAINST THIS DATE,
*                        NOT REQ-DATE)
*
*****************
 LINKAGE SECTION.
*****************
 COPY VUPD.
     COPY TSKMTBL.
 EJECT
********************************************************
 PROCEDURE DIVISION USING WK-C-VUPD-RECORD,
                          WK-TASK-TABLE.
********************************************************
 MAIN-MODULE.
     PERFORM A000-VALIDATE-UPDATE
        THRU A099-VALIDATE-UPDATE-EX.
     EXIT PROGRAM.
*
*---------------------------------------------------------------*
 A000-VALIDATE-UPDATE.
*---------------------------------------------------------------*
     IF  U0-ON
         DISPLAY "TSKVUPD - TRACE - TASK-ID " WK-C-VUPD-TASK-ID
                 " USER " WK-C-VUPD-USER-ID
     END-IF.
     MOVE SPACES                    TO WK-C-VUPD-RETURN-CD.
     MOVE SPACES                    TO WK-C-VUPD-REASON-TEXT.
*
     PERFORM B010-FIND-TASK-ROW
        THRU B010-EXIT.
     IF  NOT WK-C-ROW-FOUND
         MOVE "NF"                  TO WK-C-VUPD-RETURN-CD
         MOVE "TASK-ID NOT FOUND ON MASTER TABLE"
                                     TO WK-C-VUPD-REASON-TEXT
         GO TO A099-VALIDATE-UPDATE-EX.
*
     IF  WK-TSK-USER-ID (WK-N-TASK-ROW) NOT = WK-C-VUPD-USER-ID
         MOVE "FB"                  TO WK-C-VUPD-RETURN-CD
         MOVE "REQUESTING USER DOES NOT OWN THIS TASK"
                                     TO WK-C-VUPD-REASON-TEXT
         GO TO A099-VALIDATE-UPDATE-EX.
*
     IF  WK-TSK-STA-COMPLETED (WK-N-TASK-ROW)
         MOVE "CI"                  TO WK-C-VUPD-RETURN-CD
         MOVE "RULE_COMPLETED_IMMUTABLE - TASK IS COMPLETED"
                                     TO WK-C-VUPD-REASON-TEXT
         GO TO A099-VALIDATE-UPDATE-EX.
*
     MOVE WK-TSK-CREATED-DATE (WK-N-TASK-ROW) TO WK-N-TASK-DATE.
*
     IF  WK-C-VUPD-DESCRIPTION NOT =
                            WK-TSK-DESCRIPTION (WK-N-TASK-ROW)
         PERFORM B020-SCAN-DUP-DESCRIPTION
            THRU B020-EXIT
         IF  WK-C-DUP-FOUND
             MOVE "DU"              TO WK-C-VUPD-RETURN-CD
             MOVE "RULE_DESCRIPTION_UNIQUE - DUPLICATE FOR DAY"
                                     TO WK-C-VUPD-REASON-TEXT
             GO TO A099-VALIDATE-UPDATE-EX
         END-IF
     END-IF.
*
     IF  WK-C-VUPD-PRIORITY = "HIGH  "
     AND NOT WK-TSK-PRI-HIGH (WK-N-TASK-ROW)
         PERFORM B030-COUNT-HIGH-PRIORITY
            THRU B030-EXIT
         IF  WK-N-HIGH-COUNT NOT < WK-MAX-HIGH-PER-DAY
             MOVE "HP"              TO WK-C-VUPD-RETURN-CD
             MOVE "RULE_HIGH_TASKS_LIMIT - 5 HIGH TASKS THAT DAY"
                                     TO WK-C-VUPD-REASON-TEXT
             GO TO A099-VALIDATE-UPDATE-EX
         END-IF
     END-IF.
*
     PERFORM C010-APPLY-UPDATE
        THRU C010-EXIT.
     MOVE "OK"                      TO WK-C-VUPD-RETURN-CD.
*
 A099-VALIDATE-UPDATE-EX.
     EXIT.
*---------------------------------------------------------------*
 B010-FIND-TASK-ROW.
*---------------------------------------------------------------*
     MOVE "N"                       TO WK-C-ROW-FOUND-SW.
     MOVE ZERO                      TO WK-N-SUB1.
 B011-FIND-ROW-LOOP.
     ADD 1                          TO WK-N-SUB1.
     IF  WK-N-SUB1 > WK-TASK-COUNT
         GO TO B010-EXIT.
     IF  WK-TSK-TASK-ID (WK-N-SUB1) = WK-C-VUPD-TASK-ID
         MOVE "Y"                   TO WK-C-ROW-FOUND-SW
         MOVE WK-N-SUB1             TO WK-N-TASK-ROW
         GO TO B010-EXIT.
     GO TO B011-FIND-ROW-LOOP.
 B010-EXIT.
     EXIT.
*---------------------------------------------------------------*
 B020-SCAN-DUP-DESCRIPTION.
*---------------------------------------------------------------*
     MOVE "N"                       TO WK-C-DUP-FOUND-SW.
     MOVE WK-C-VUPD-DESCRIPTION     TO WK-C-DESC-UPPER.
     INSPECT WK-C-DESC-UPPER CONVERTING
             "abcdefghijklmnopqrstuvwxyz" TO
             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
     MOVE ZERO                      TO WK-N-SUB1.
 B021-SCAN-DUP-LOOP.
     ADD 1                          TO WK-N-SUB1.
     IF  WK-N-SUB1 > WK-TASK-COUNT
         GO TO B020-EXIT.
     IF  WK-N-SUB1 = WK-N-TASK-ROW
         GO TO B021-SCAN-DUP-LOOP.
     IF  WK-TSK-USER-ID (WK-N-SUB1) NOT = WK-C-VUPD-USER-ID
         GO TO B021-SCAN-DUP-LOOP.
     IF  WK-TSK-CREATED-DATE (WK-N-SUB1) NOT = WK-N-TASK-DATE
         GO TO B021-SCAN-DUP-LOOP.
     MOVE WK-TSK-DESCRIPTION (WK-N-SUB1) TO WK-C-TABLE-UPPER.
     INSPECT WK-C-TABLE-UPPER CONVERTING
             "abcdefghijklmnopqrstuvwxyz" TO
             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
     IF  WK-C-TABLE-UPPER = WK-C-DESC-UPPER
         MOVE "Y"                   TO WK-C-DUP-FOUND-SW
         GO TO B020-EXIT.
     GO TO B021-SCAN-DUP-LOOP.
 B020-EXIT.
     EXIT.
*---------------------------------------------------------------*
 B030-COUNT-HIGH-PRIORITY.
*---------------------------------------------------------------*
     MOVE ZERO                      TO WK-N-HIGH-COUNT.
     MOVE ZERO                      TO WK-N-SUB1.
 B031-COUNT-HIGH-LOOP.
     ADD 1                          TO WK-N-SUB1.
     IF  WK-N-SUB1 > WK-TASK-COUNT
         GO TO B030-EXIT.
     IF  WK-TSK-USER-ID (WK-N-SUB1) = WK-C-VUPD-USER-ID
     AND WK-TSK-CREATED-DATE (WK-N-SUB1) = WK-N-TASK-DATE
     AND WK-TSK-PRI-HIGH (WK-N-SUB1)
         ADD 1                      TO WK-N-HIGH-COUNT.
     GO TO B031-COUNT-HIGH-LOOP.
 B030-EXIT.
     EXIT.
*---------------------------------------------------------------*
 C010-APPLY-UPDATE.
*---------------------------------------------------------------*
     MOVE WK-C-VUPD-DESCRIPTION     TO
          WK-TSK-DESCRIPTION (WK-N-TASK-ROW).
     MOVE WK-C-VUPD-PRIORITY        TO
          WK-TSK-PRIORITY (WK-N-TASK-ROW).
     IF  WK-C-VUPD-STATUS NOT = SPACES
     AND WK-C-VUPD-STATUS NOT =
                            WK-TSK-STATUS (WK-N-TASK-ROW)
         MOVE WK-C-VUPD-STATUS      TO
              WK-TSK-STATUS (WK-N-TASK-ROW)
     END-IF.
     MOVE WK-C-VUPD-REQ-DATE        TO
          WK-TSK-UPDATED-DATE (WK-N-TASK-ROW).
     MOVE WK-C-VUPD-REQ-TIME        TO
          WK-TSK-UPDATED-TIME (WK-N-TASK-ROW).
 C010-EXIT.
     EXIT.
*---------------------------------------------------------------*
*                   PROGRAM SUBROUTINE                          *
*---------------------------------------------------------------*
 Y900-ABNORMAL-TERMINATION.
     DISPLAY "TSKVUPD - ABNORMAL TERMINATION".
     EXIT PROGRAM.
*
******************************************************************
************** END OF PROGRAM SOURCE -  TSKVUPD ***************
******************************************************************
