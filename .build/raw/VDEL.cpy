* VDEL.cpybk
* LINKAGE RECORD FOR CALLED ROUTINE TSKVDEL (TASK DELETION
* RULE ENGINE)
 01  WK-C-VDEL-RECORD.
     05  WK-C-VDEL-INPUT.
         10  WK-C-VDEL-TASK-ID        PIC X(036).
         10  WK-C-VDEL-USER-ID        PIC X(100).
     05  WK-C-VDEL-OUTPUT.
         10  WK-C-VDEL-RETURN-CD      PIC X(002).
         10  WK-C-VDEL-REASON-TEXT    PIC X(060).
     05  FILLER                       PIC X(006).
*                        RESERVED FOR FUTURE USE - REQ TT-6120
