* TSKREQR.cpybk
     05  TSKREQR-RECORD              PIC X(0674).
* I-O FORMAT:TSKREQRR  FROM FILE TSKREQR   OF LIBRARY TASKLIB
*
     05  TSKREQRR  REDEFINES TSKREQR-RECORD.
         06  TSKREQR-OP-CODE          PIC X(01).
             88  TSK-OP-CREATE              VALUE "C".
             88  TSK-OP-UPDATE              VALUE "U".
             88  TSK-OP-DELETE              VALUE "D".
             88  TSK-OP-GET                 VALUE "G".
*                        C=CREATE U=UPDATE D=DELETE G=GET/VIEW
         06  TSKREQR-TASK-ID          PIC X(36).
*                        TASK ID (BLANK FOR CREATE)
         06  TSKREQR-USER-ID          PIC X(100).
*                        REQUESTING USER'S ID
         06  TSKREQR-DESCRIPTION      PIC X(500).
*                        NEW/TARGET DESCRIPTION (CREATE, UPDATE)
         06  TSKREQR-PRIORITY         PIC X(06).
*                        NEW/TARGET PRIORITY (CREATE, UPDATE)
         06  TSKREQR-STATUS           PIC X(11).
*                        NEW/TARGET STATUS (UPDATE ONLY)
         06  TSKREQR-DATE             PIC 9(08).
*                        YYYYMMDD - AS-OF DATE, QUOTA EVAL DATE
         06  TSKREQR-REQDTE-R REDEFINES TSKREQR-DATE.
             08  TSKREQR-REQDTE-CCYY  PIC 9(04).
             08  TSKREQR-REQDTE-MM    PIC 9(02).
             08  TSKREQR-REQDTE-DD    PIC 9(02).
         06  TSKREQR-TIME             PIC 9(06).
*                        HHMMSS - AS-OF TIME, STAMPED ON ACCEPT
         06  FILLER                   PIC X(06).
*                        RESERVED FOR FUTURE USE - REQ TT-6120
