*************************
 IDENTIFICATION DIVISION.
*************************
 PROGRAM-ID.     TSKBATCH.
 AUTHOR.         R J PATEL.
 INSTALLATION.   OPS-BATCH-CONTROL, EAST DATA CENTER.
 DATE-WRITTEN.   28 JAN 1991.
 DATE-COMPILED.
 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
*
*DESCRIPTION :  THIS IS THE MAIN DRIVER FOR THE TASK BATCH
*               RULE-ENGINE SUITE.  IT LOADS THE TASK MASTER
*               INTO WORKING STORAGE, READS THE TRANSACTION FILE
*               ONE REQUEST AT A TIME, CALLS THE APPROPRIATE
*               CALLED ROUTINE FOR THE REQUEST'S OPERATION CODE,
*               WRITES ONE OUTCOME RECORD PER REQUEST, REWRITES
*               THE (POSSIBLY CHANGED) MASTER, AND PRINTS THE
*               END-OF-RUN USER AND TRANSACTION SUMMARY REPORTS.
*
*=================================================================
* HISTORY OF MODIFICATION:
*=================================================================
* RJPATEL - TSK0001  - 02/02/1991 - INITIAL VERSION
* KOSILVA - TSK0044  - 11/19/1998 - ADD PER-USER OPEN/HIGH REPORT
*                                   PER REQ TT-4471
* KOSILVA - Y2K0012  - 03/15/1999 - EXPAND DATE FIELDS TO CCYYMMDD
*                                   FOR YEAR 2000 COMPLIANCE
* MDCRUZ  - TSK0061  - 07/07/2001 - ADD OPEN-TASK QUOTA REJECT
*                                   COUNTER TO TRANSACTION SUMMARY
* MDCRUZ  - TSK0083  - 04/11/2023 - SEED NEXT-TASK-SEQ FROM HIGH
*                                   BATCH-GENERATED ID ON FILE SO
*                                   RERUNS DO NOT DUPLICATE IDS
* MDCRUZ  - TSK0091  - 09/14/2023 - ADD UPSI-0 VERBOSE TRACE
*                                   SWITCH FOR DISPATCH DIAGNOSTIC
*-----------------------------------------------------------------
*
 ENVIRONMENT DIVISION.
**********************
 CONFIGURATION SECTION.
 SOURCE-COMPUTER. IBM-AS400.
 OBJECT-COMPUTER. IBM-AS400.
 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
                   UPSI-0 IS UPSI-SWITCH-0
                     ON  STATUS IS U0-ON
                     OFF STATUS IS U0-OFF.
*
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT TASKMSTR ASSIGN TO DATABASE-TASKMSTR
            ORGANIZATION      IS SEQUENTIAL
            FILE STATUS       IS WK-C-FILE-STATUS.
     SELECT TASKREQR ASSIGN TO DATABASE-TASKREQR
            ORGANIZATION      IS LINE SEQUENTIAL
            FILE STATUS       IS WK-C-FILE-STATUS.
     SELECT TASKRESR ASSIGN TO DATABASE-TASKRESR
            ORGANIZATION      IS LINE SEQUENTIAL
            FILE STATUS       IS WK-C-FILE-STATUS.
     SELECT TASKMOUT ASSIGN TO DATABASE-TASKMOUT
            ORGANIZATION      IS SEQUENTIAL
            FILE STATUS       IS WK-C-FILE-STATUS.
*
***************
 DATA DIVISION.
***************
 FILE SECTION.
*
 FD  TASKMSTR
     LABEL RECORDS ARE OMITTED
     DATA RECORD IS TASKMSTR-REC-01.
 01  TASKMSTR-REC-01.
     COPY TSKMSTR.
*
 FD  TASKREQR
     LABEL RECORDS ARE OMITTED
     DATA RECORD IS TASKREQR-REC-01.
 01  TASKREQR-REC-01.
     COPY TSKREQR.
*
 FD  TASKRESR
     LABEL RECORDS ARE OMITTED
     DATA RECORD IS TASKRESR-REC-01.
 01  TASKRESR-REC-01.
     COPY TSKRESR.
*
 FD  TASKMOUT
     LABEL RECORDS ARE OMITTED
     DATA RECORD IS TASKMOUT-RECORD.
 01  TASKMOUT-RECORD.
     05  TASKMOUT-DATA               PIC X(681).
     05  FILLER                      PIC X(006).
*
*************************
 WORKING-STORAGE SECTION.
*************************
 01  FILLER                          PIC X(24)        VALUE
     "** PROGRAM TSKBATCH **".
*
 77  WK-N-SUB1                       PIC 9(04) COMP VALUE 0.
*                        GENERAL MASTER-TABLE SCAN SUBSCRIPT
*
* ------------------ PROGRAM WORKING STORAGE -------------------*
 01  WK-C-COMMON.
     COPY TSKCOMN.
*
*                        DRIVER'S OWN COPY OF THE MASTER TABLE -
*                        PASSED BY REFERENCE TO EVERY TSKVxxx CALL
     COPY TSKMTBL.
*
 01  WK-N-NEXT-TASK-SEQ              PIC 9(10) COMP VALUE 0.
 01  WK-N-SCAN-SUB                   PIC 9(04) COMP VALUE 0.
*                        MASTER-TABLE SCAN SUBSCRIPT (REPORT PASS)
 01  WK-N-RPT-SUB                    PIC 9(04) COMP VALUE 0.
*                        REPORT-TABLE SCAN SUBSCRIPT
 01  WK-N-RPT-INS-POINT              PIC 9(04) COMP VALUE 0.
*                        REPORT-TABLE NEW-ROW INSERTION POINT
 01  WK-N-RPT-SUB2                   PIC 9(04) COMP VALUE 0.
*                        REPORT-TABLE ROW-SHIFT SOURCE
 01  WK-N-RPT-SUB3                   PIC 9(04) COMP VALUE 0.
*                        REPORT-TABLE ROW-SHIFT TARGET (SUB2 + 1)
 01  WK-N-RUN-TOT-OPEN               PIC 9(07) COMP VALUE 0.
 01  WK-N-RUN-TOT-HIGH               PIC 9(07) COMP VALUE 0.
*
 01  WK-C-EOF-MASTER-SW              PIC X(01) VALUE "N".
     88  WK-C-EOF-MASTER                   VALUE "Y".
 01  WK-C-EOF-REQUEST-SW             PIC X(01) VALUE "N".
     88  WK-C-EOF-REQUEST                  VALUE "Y".
*
 01  WK-C-SEED-TASK-ID.
     05  WK-C-SEED-LIT               PIC X(14).
     05  WK-C-SEED-SEQ                PIC 9(10).
     05  FILLER                      PIC X(12).
 01  WK-C-SEED-TASK-ID-R REDEFINES WK-C-SEED-TASK-ID
                                     PIC X(36).
*
* ---------------- END-OF-RUN USER REPORT TABLE -----------------*
* BUILT FROM THE USER-IDS SEEN ON THE TRANSACTION FILE, KEPT IN
* ASCENDING USER-ID ORDER FOR THE CONTROL-BREAK REPORT
 01  WK-RPT-TABLE.
     05  WK-RPT-COUNT                PIC 9(04) COMP VALUE 0.
     05  FILLER                      PIC X(04).
     05  WK-RPT-ENTRY OCCURS 500 TIMES.
         07  WK-RPT-USER-ID           PIC X(100).
         07  WK-RPT-LATEST-DATE       PIC 9(08).
         07  WK-RPT-OPEN-TASKS        PIC 9(05) COMP.
         07  WK-RPT-HIGH-TODAY        PIC 9(05) COMP.
         07  FILLER                  PIC X(06).
*
* ---------------- REPORT PRINT-LINE WORK AREAS -----------------*
 01  WK-PRINT-LINE.
     05  WK-PL-USER-ID               PIC X(50).
     05  FILLER                      PIC X(02) VALUE SPACES.
     05  WK-PL-OPEN-TASKS            PIC ZZZZZZZZZ9.
     05  FILLER                      PIC X(02) VALUE SPACES.
     05  WK-PL-HIGH-TODAY            PIC ZZZZZZZZZ9.
     05  FILLER                      PIC X(06) VALUE SPACES.
 01  WK-PL-COUNT                     PIC ZZZZ9.
*
*****************
 LINKAGE SECTION.
*****************
*
 EJECT
********************
 PROCEDURE DIVISION.
********************
 MAIN-MODULE.
     PERFORM A000-INITIALIZE
        THRU A000-EXIT.
     PERFORM B000-PROCESS-REQUESTS
        THRU B000-EXIT.
     PERFORM C000-REWRITE-MASTER
        THRU C000-EXIT.
     PERFORM D000-BUILD-USER-REPORT
        THRU D000-EXIT.
     PERFORM E000-PRINT-REPORTS
        THRU E000-EXIT.
     PERFORM Z000-END-PROGRAM-ROUTINE
        THRU Z099-END-PROGRAM-ROUTINE-EX.
     GOBACK.
*
*---------------------------------------------------------------*
 A000-INITIALIZE.
*---------------------------------------------------------------*
     OPEN INPUT TASKMSTR.
     IF  NOT WK-C-SUCCESSFUL
         DISPLAY "TSKBATCH - OPEN FILE ERROR - TASKMSTR"
         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
         GO TO Y900-ABNORMAL-TERMINATION.
     OPEN INPUT TASKREQR.
     IF  NOT WK-C-SUCCESSFUL
         DISPLAY "TSKBATCH - OPEN FILE ERROR - TASKREQR"
         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
         GO TO Y900-ABNORMAL-TERMINATION.
     OPEN OUTPUT TASKRESR.
     IF  NOT WK-C-SUCCESSFUL
         DISPLAY "TSKBATCH - OPEN FILE ERROR - TASKRESR"
         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
         GO TO Y900-ABNORMAL-TERMINATION.
     OPEN OUTPUT TASKMOUT.
     IF  NOT WK-C-SUCCESSFUL
         DISPLAY "TSKBATCH - OPEN FILE ERROR - TASKMOUT"
         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
         GO TO Y900-ABNORMAL-TERMINATION.
*
     PERFORM A010-LOAD-MASTER-TABLE
        THRU A010-EXIT.
     PERFORM A020-SEED-NEXT-TASK-SEQ
        THRU A020-EXIT.
 A000-EXIT.
     EXIT.
*---------------------------------------------------------------*
 A010-LOAD-MASTER-TABLE.
*---------------------------------------------------------------*
     MOVE "N"                       TO WK-C-EOF-MASTER-SW.
     MOVE ZERO                      TO WK-TASK-COUNT.
     READ TASKMSTR
         AT END MOVE "Y"            TO WK-C-EOF-MASTER-SW.
 A011-LOAD-LOOP.
     IF  WK-C-EOF-MASTER
         GO TO A010-EXIT.
     ADD 1                          TO WK-TASK-COUNT.
     MOVE TSKMSTR-RECORD            TO
          WK-TASK-ENTRY (WK-TASK-COUNT).
     READ TASKMSTR
         AT END MOVE "Y"            TO WK-C-EOF-MASTER-SW.
     GO TO A011-LOAD-LOOP.
 A010-EXIT.
     EXIT.
*---------------------------------------------------------------*
*    NO ISAM AVAILABLE FOR THIS RUN - THE NEXT SEQUENCE NUMBER
*    USED TO MANUFACTURE A TASK-ID IS SEEDED FROM THE HIGHEST
*    BATCH-GENERATED ID ALREADY ON FILE SO A RERUN OF THIS JOB
*    AGAINST THE SAME MASTER NEVER ISSUES A DUPLICATE ID
*---------------------------------------------------------------*
 A020-SEED-NEXT-TASK-SEQ.
*---------------------------------------------------------------*
     MOVE ZERO                      TO WK-N-NEXT-TASK-SEQ.
     MOVE ZERO                      TO WK-N-SUB1.
 A021-SEED-SCAN-LOOP.
     ADD 1                          TO WK-N-SUB1.
     IF  WK-N-SUB1 > WK-TASK-COUNT
         GO TO A020-EXIT.
     MOVE WK-TSK-TASK-ID (WK-N-SUB1) TO WK-C-SEED-TASK-ID-R.
     IF  WK-C-SEED-LIT = "BATCH-TASK-ID-"
     AND WK-C-SEED-SEQ > WK-N-NEXT-TASK-SEQ
         MOVE WK-C-SEED-SEQ         TO WK-N-NEXT-TASK-SEQ.
     GO TO A021-SEED-SCAN-LOOP.
 A020-EXIT.
     EXIT.
*---------------------------------------------------------------*
 B000-PROCESS-REQUESTS.
*---------------------------------------------------------------*
     MOVE "N"                       TO WK-C-EOF-REQUEST-SW.
     READ TASKREQR
         AT END MOVE "Y"            TO WK-C-EOF-REQUEST-SW.
 B001-PROCESS-LOOP.
     IF  WK-C-EOF-REQUEST
         GO TO B000-EXIT.
     ADD 1                          TO WK-TOT-READ.
     PERFORM B010-TRACK-USER-IN-REPORT
        THRU B010-EXIT.
     PERFORM B020-DISPATCH-REQUEST
        THRU B020-EXIT.
     WRITE TASKRESR-RECORD.
     READ TASKREQR
         AT END MOVE "Y"            TO WK-C-EOF-REQUEST-SW.
     GO TO B001-PROCESS-LOOP.
 B000-EXIT.
     EXIT.
*---------------------------------------------------------------*
 B010-TRACK-USER-IN-REPORT.
*---------------------------------------------------------------*
     MOVE ZERO                      TO WK-N-RPT-SUB.
 B011-FIND-USER-LOOP.
     ADD 1                          TO WK-N-RPT-SUB.
     IF  WK-N-RPT-SUB > WK-RPT-COUNT
         GO TO B012-INSERT-NEW-USER.
     IF  WK-RPT-USER-ID (WK-N-RPT-SUB) = TSKREQR-USER-ID
         GO TO B013-UPDATE-LATEST-DATE.
     GO TO B011-FIND-USER-LOOP.
 B012-INSERT-NEW-USER.
     PERFORM B040-FIND-RPT-INSERT-POINT
        THRU B040-EXIT.
     PERFORM B050-SHIFT-RPT-ROWS-DOWN
        THRU B050-EXIT.
     MOVE TSKREQR-USER-ID           TO
          WK-RPT-USER-ID (WK-N-RPT-INS-POINT).
     MOVE TSKREQR-DATE              TO
          WK-RPT-LATEST-DATE (WK-N-RPT-INS-POINT).
     MOVE ZERO                      TO
          WK-RPT-OPEN-TASKS (WK-N-RPT-INS-POINT).
     MOVE ZERO                      TO
          WK-RPT-HIGH-TODAY (WK-N-RPT-INS-POINT).
     ADD 1                          TO WK-RPT-COUNT.
     GO TO B010-EXIT.
 B013-UPDATE-LATEST-DATE.
     IF  TSKREQR-DATE > WK-RPT-LATEST-DATE (WK-N-RPT-SUB)
         MOVE TSKREQR-DATE          TO
              WK-RPT-LATEST-DATE (WK-N-RPT-SUB).
 B010-EXIT.
     EXIT.
*---------------------------------------------------------------*
 B040-FIND-RPT-INSERT-POINT.
*---------------------------------------------------------------*
     MOVE 1                         TO WK-N-RPT-INS-POINT.
 B041-FIND-POINT-LOOP.
     IF  WK-N-RPT-INS-POINT > WK-RPT-COUNT
         GO TO B040-EXIT.
     IF  WK-RPT-USER-ID (WK-N-RPT-INS-POINT) >
         TSKREQR-USER-ID
         GO TO B040-EXIT.
     ADD 1                          TO WK-N-RPT-INS-POINT.
     GO TO B041-FIND-POINT-LOOP.
 B040-EXIT.
     EXIT.
*---------------------------------------------------------------*
 B050-SHIFT-RPT-ROWS-DOWN.
*---------------------------------------------------------------*
     MOVE WK-RPT-COUNT              TO WK-N-RPT-SUB2.
 B051-SHIFT-LOOP.
     IF  WK-N-RPT-SUB2 < WK-N-RPT-INS-POINT
         GO TO B050-EXIT.
     COMPUTE WK-N-RPT-SUB3 = WK-N-RPT-SUB2 + 1.
     MOVE WK-RPT-ENTRY (WK-N-RPT-SUB2) TO
          WK-RPT-ENTRY (WK-N-RPT-SUB3).
     SUBTRACT 1                     FROM WK-N-RPT-SUB2.
     GO TO B051-SHIFT-LOOP.
 B050-EXIT.
     EXIT.
*---------------------------------------------------------------*
 B020-DISPATCH-REQUEST.
*---------------------------------------------------------------*
     IF  U0-ON
         DISPLAY "TSKBATCH - TRACE - OP " TSKREQR-OP-CODE
                 " TASK-ID " TSKREQR-TASK-ID
     END-IF.
     MOVE SPACES                    TO TSKRESR-RECORD.
     MOVE TSKREQR-USER-ID           TO TSKRESR-USER-ID.
     MOVE TSKREQR-OP-CODE           TO TSKRESR-OP-CODE.
     EVALUATE TRUE
         WHEN TSK-OP-CREATE
             PERFORM B021-CALL-CREATE
                THRU B021-EXIT
         WHEN TSK-OP-UPDATE
             PERFORM B022-CALL-UPDATE
                THRU B022-EXIT
         WHEN TSK-OP-GET
             PERFORM B023-CALL-GET
                THRU B023-EXIT
         WHEN TSK-OP-DELETE
             PERFORM B024-CALL-DELETE
                THRU B024-EXIT
     END-EVALUATE.
     PERFORM B060-ACCUMULATE-TOTALS
        THRU B060-EXIT.
 B020-EXIT.
     EXIT.
*---------------------------------------------------------------*
 B021-CALL-CREATE.
*---------------------------------------------------------------*
     MOVE TSKREQR-USER-ID           TO WK-C-VCRT-USER-ID.
     MOVE TSKREQR-DESCRIPTION       TO WK-C-VCRT-DESCRIPTION.
     MOVE TSKREQR-PRIORITY          TO WK-C-VCRT-PRIORITY.
     MOVE TSKREQR-DATE              TO WK-C-VCRT-REQ-DATE.
     MOVE TSKREQR-TIME              TO WK-C-VCRT-REQ-TIME.
     CALL "TSKVCRT" USING WK-C-VCRT-RECORD,
                           WK-TASK-TABLE,
                           WK-N-NEXT-TASK-SEQ.
     MOVE WK-C-VCRT-NEW-TASK-ID     TO TSKRESR-TASK-ID.
     MOVE WK-C-VCRT-RETURN-CD       TO TSKRESR-STATUS-CODE.
     MOVE WK-C-VCRT-REASON-TEXT     TO TSKRESR-REASON-TEXT.
 B021-EXIT.
     EXIT.
*---------------------------------------------------------------*
 B022-CALL-UPDATE.
*---------------------------------------------------------------*
     MOVE TSKREQR-TASK-ID           TO WK-C-VUPD-TASK-ID.
     MOVE TSKREQR-USER-ID           TO WK-C-VUPD-USER-ID.
     MOVE TSKREQR-DESCRIPTION       TO WK-C-VUPD-DESCRIPTION.
     MOVE TSKREQR-PRIORITY          TO WK-C-VUPD-PRIORITY.
     MOVE TSKREQR-STATUS            TO WK-C-VUPD-STATUS.
     MOVE TSKREQR-DATE              TO WK-C-VUPD-REQ-DATE.
     MOVE TSKREQR-TIME              TO WK-C-VUPD-REQ-TIME.
     CALL "TSKVUPD" USING WK-C-VUPD-RECORD,
                           WK-TASK-TABLE.
     MOVE TSKREQR-TASK-ID           TO TSKRESR-TASK-ID.
     MOVE WK-C-VUPD-RETURN-CD       TO TSKRESR-STATUS-CODE.
     MOVE WK-C-VUPD-REASON-TEXT     TO TSKRESR-REASON-TEXT.
 B022-EXIT.
     EXIT.
*---------------------------------------------------------------*
 B023-CALL-GET.
*---------------------------------------------------------------*
     MOVE TSKREQR-TASK-ID           TO WK-C-VGET-TASK-ID.
     MOVE TSKREQR-USER-ID           TO WK-C-VGET-USER-ID.
     CALL "TSKVGET" USING WK-C-VGET-RECORD,
                           WK-TASK-TABLE.
     MOVE TSKREQR-TASK-ID           TO TSKRESR-TASK-ID.
     MOVE WK-C-VGET-RETURN-CD       TO TSKRESR-STATUS-CODE.
     MOVE WK-C-VGET-REASON-TEXT     TO TSKRESR-REASON-TEXT.
 B023-EXIT.
     EXIT.
*---------------------------------------------------------------*
 B024-CALL-DELETE.
*---------------------------------------------------------------*
     MOVE TSKREQR-TASK-ID           TO WK-C-VDEL-TASK-ID.
     MOVE TSKREQR-USER-ID           TO WK-C-VDEL-USER-ID.
     CALL "TSKVDEL" USING WK-C-VDEL-RECORD,
                           WK-TASK-TABLE.
     MOVE TSKREQR-TASK-ID           TO TSKRESR-TASK-ID.
     MOVE WK-C-VDEL-RETURN-CD       TO TSKRESR-STATUS-CODE.
     MOVE WK-C-VDEL-REASON-TEXT     TO TSKRESR-REASON-TEXT.
 B024-EXIT.
     EXIT.
*---------------------------------------------------------------*
 B060-ACCUMULATE-TOTALS.
*---------------------------------------------------------------*
     EVALUATE TRUE
         WHEN TSK-RES-OK
             ADD 1                  TO WK-TOT-ACCEPT
         WHEN TSK-RES-DUP-DESC
             ADD 1                  TO WK-TOT-REJECT-DU
         WHEN TSK-RES-HIGH-QUOTA
             ADD 1                  TO WK-TOT-REJECT-HP
         WHEN TSK-RES-OPEN-QUOTA
             ADD 1                  TO WK-TOT-REJECT-OT
         WHEN TSK-RES-COMPLETED-LOCK
             ADD 1                  TO WK-TOT-REJECT-CI
         WHEN TSK-RES-FORBIDDEN
             ADD 1                  TO WK-TOT-REJECT-FB
         WHEN TSK-RES-NOT-FOUND
             ADD 1                  TO WK-TOT-REJECT-NF
         WHEN TSK-RES-BAD-DESC-LEN
             ADD 1                  TO WK-TOT-REJECT-DL
         WHEN TSK-RES-BAD-PRIORITY
             ADD 1                  TO WK-TOT-REJECT-PV
     END-EVALUATE.
 B060-EXIT.
     EXIT.
*---------------------------------------------------------------*
 C000-REWRITE-MASTER.
*---------------------------------------------------------------*
     MOVE ZERO                      TO WK-N-SUB1.
 C001-REWRITE-LOOP.
     ADD 1                          TO WK-N-SUB1.
     IF  WK-N-SUB1 > WK-TASK-COUNT
         GO TO C000-EXIT.
     MOVE WK-TASK-ENTRY (WK-N-SUB1) TO TASKMOUT-RECORD.
     WRITE TASKMOUT-RECORD.
     GO TO C001-REWRITE-LOOP.
 C000-EXIT.
     EXIT.
*---------------------------------------------------------------*
 D000-BUILD-USER-REPORT.
*---------------------------------------------------------------*
     MOVE ZERO                      TO WK-N-RPT-SUB.
 D001-BUILD-LOOP.
     ADD 1                          TO WK-N-RPT-SUB.
     IF  WK-N-RPT-SUB > WK-RPT-COUNT
         GO TO D000-EXIT.
     PERFORM D010-COUNT-USER-TASKS
        THRU D010-EXIT.
     GO TO D001-BUILD-LOOP.
 D000-EXIT.
     EXIT.
*---------------------------------------------------------------*
 D010-COUNT-USER-TASKS.
*---------------------------------------------------------------*
     MOVE ZERO   TO WK-RPT-OPEN-TASKS (WK-N-RPT-SUB).
     MOVE ZERO   TO WK-RPT-HIGH-TODAY (WK-N-RPT-SUB).
     MOVE ZERO                      TO WK-N-SCAN-SUB.
 D011-COUNT-LOOP.
     ADD 1                          TO WK-N-SCAN-SUB.
     IF  WK-N-SCAN-SUB > WK-TASK-COUNT
         GO TO D010-EXIT.
     IF  WK-TSK-USER-ID (WK-N-SCAN-SUB) NOT =
         WK-RPT-USER-ID (WK-N-RPT-SUB)
         GO TO D011-COUNT-LOOP.
     IF  NOT WK-TSK-STA-COMPLETED (WK-N-SCAN-SUB)
         ADD 1                      TO
             WK-RPT-OPEN-TASKS (WK-N-RPT-SUB).
     IF  WK-TSK-PRI-HIGH (WK-N-SCAN-SUB)
     AND WK-TSK-CREATED-DATE (WK-N-SCAN-SUB) =
         WK-RPT-LATEST-DATE (WK-N-RPT-SUB)
         ADD 1                      TO
             WK-RPT-HIGH-TODAY (WK-N-RPT-SUB).
     GO TO D011-COUNT-LOOP.
 D010-EXIT.
     EXIT.
*---------------------------------------------------------------*
 E000-PRINT-REPORTS.
*---------------------------------------------------------------*
     PERFORM E010-PRINT-USER-REPORT
        THRU E010-EXIT.
     PERFORM E020-PRINT-TRANSACTION-REPORT
        THRU E020-EXIT.
 E000-EXIT.
     EXIT.
*---------------------------------------------------------------*
 E010-PRINT-USER-REPORT.
*---------------------------------------------------------------*
     DISPLAY "USER-ID                     OPEN-TASKS  HIGH-TODAY".
     DISPLAY "--------------------------  ----------  ----------".
     MOVE ZERO                      TO WK-N-RUN-TOT-OPEN.
     MOVE ZERO                      TO WK-N-RUN-TOT-HIGH.
     MOVE ZERO                      TO WK-N-RPT-SUB.
 E011-PRINT-LOOP.
     ADD 1                          TO WK-N-RPT-SUB.
     IF  WK-N-RPT-SUB > WK-RPT-COUNT
         GO TO E012-PRINT-TOTALS.
     MOVE SPACES                    TO WK-PRINT-LINE.
     MOVE WK-RPT-USER-ID (WK-N-RPT-SUB) TO WK-PL-USER-ID.
     MOVE WK-RPT-OPEN-TASKS (WK-N-RPT-SUB) TO
          WK-PL-OPEN-TASKS.
     MOVE WK-RPT-HIGH-TODAY (WK-N-RPT-SUB) TO
          WK-PL-HIGH-TODAY.
     DISPLAY WK-PRINT-LINE.
     ADD WK-RPT-OPEN-TASKS (WK-N-RPT-SUB) TO WK-N-RUN-TOT-OPEN.
     ADD WK-RPT-HIGH-TODAY (WK-N-RPT-SUB) TO WK-N-RUN-TOT-HIGH.
     GO TO E011-PRINT-LOOP.
 E012-PRINT-TOTALS.
     DISPLAY "--------------------------  ----------  ----------".
     MOVE SPACES                    TO WK-PRINT-LINE.
     MOVE "RUN TOTAL"               TO WK-PL-USER-ID.
     MOVE WK-N-RUN-TOT-OPEN         TO WK-PL-OPEN-TASKS.
     MOVE WK-N-RUN-TOT-HIGH         TO WK-PL-HIGH-TODAY.
     DISPLAY WK-PRINT-LINE.
 E010-EXIT.
     EXIT.
*---------------------------------------------------------------*
 E020-PRINT-TRANSACTION-REPORT.
*---------------------------------------------------------------*
     MOVE WK-TOT-READ               TO WK-PL-COUNT.
     DISPLAY "REQUESTS READ . . . . . . . . .  " WK-PL-COUNT.
     MOVE WK-TOT-ACCEPT              TO WK-PL-COUNT.
     DISPLAY "ACCEPTED (OK) . . . . . . . . .  " WK-PL-COUNT.
     MOVE WK-TOT-REJECT-DU          TO WK-PL-COUNT.
     DISPLAY "REJECTED - DUPLICATE DESC (DU) . " WK-PL-COUNT.
     MOVE WK-TOT-REJECT-HP          TO WK-PL-COUNT.
     DISPLAY "REJECTED - HIGH QUOTA (HP) . . . " WK-PL-COUNT.
     MOVE WK-TOT-REJECT-OT          TO WK-PL-COUNT.
     DISPLAY "REJECTED - OPEN QUOTA (OT) . . . " WK-PL-COUNT.
     MOVE WK-TOT-REJECT-CI          TO WK-PL-COUNT.
     DISPLAY "REJECTED - COMPLETED LOCK (CI) . " WK-PL-COUNT.
     MOVE WK-TOT-REJECT-FB          TO WK-PL-COUNT.
     DISPLAY "REJECTED - FORBIDDEN (FB) . . . " WK-PL-COUNT.
     MOVE WK-TOT-REJECT-NF          TO WK-PL-COUNT.
     DISPLAY "REJECTED - NOT FOUND (NF) . . . " WK-PL-COUNT.
     MOVE WK-TOT-REJECT-DL          TO WK-PL-COUNT.
     DISPLAY "REJECTED - BAD DESC LEN (DL) . . " WK-PL-COUNT.
     MOVE WK-TOT-REJECT-PV          TO WK-PL-COUNT.
     DISPLAY "REJECTED - BAD PRIORITY (PV) . . " WK-PL-COUNT.
 E020-EXIT.
     EXIT.
*---------------------------------------------------------------*
*                   PROGRAM SUBROUTINE                          *
*---------------------------------------------------------------*
 Y900-ABNORMAL-TERMINATION.
     PERFORM Z000-END-PROGRAM-ROUTINE
        THRU Z099-END-PROGRAM-ROUTINE-EX.
     DISPLAY "TSKBATCH - ABNORMAL TERMINATION".
     GOBACK.
*
*---------------------------------------------------------------*
 Z000-END-PROGRAM-ROUTINE.
*---------------------------------------------------------------*
     CLOSE   TASKMSTR.
     CLOSE   TASKREQR.
     CLOSE   TASKRESR.
     CLOSE   TASKMOUT.
*---------------------------------------------------------------*
 Z099-END-PROGRAM-ROUTINE-EX.
*---------------------------------------------------------------*
     EXIT.
*
******************************************************************
************** END OF PROGRAM SOURCE -  TSKBATCH ***************
******************************************************************
