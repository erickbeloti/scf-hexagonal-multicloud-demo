* TSKMSTR.cpybk
     05  TSKMSTR-RECORD              PIC X(0687).
* I-O FORMAT:TSKMSTRR  FROM FILE TSKMSTR   OF LIBRARY TASKLIB
*
     05  TSKMSTRR  REDEFINES TSKMSTR-RECORD.
         06  TSKMSTR-TASK-ID          PIC X(36).
*                        TASK UNIQUE IDENTIFIER (UUID OR
*                        BATCH-GENERATED SEQUENCE - SEE VCRT)
         06  TSKMSTR-USER-ID          PIC X(100).
*                        OWNING USER IDENTIFIER
         06  TSKMSTR-DESCRIPTION      PIC X(500).
*                        FREE-TEXT TASK DESCRIPTION
         06  TSKMSTR-PRIORITY         PIC X(06).
             88  TSK-PRI-LOW                VALUE "LOW   ".
             88  TSK-PRI-MEDIUM             VALUE "MEDIUM".
             88  TSK-PRI-HIGH               VALUE "HIGH  ".
*                        LOW / MEDIUM / HIGH
         06  TSKMSTR-STATUS           PIC X(11).
             88  TSK-STA-PENDING            VALUE "PENDING    ".
             88  TSK-STA-IN-PROGRESS        VALUE "IN_PROGRESS".
             88  TSK-STA-COMPLETED          VALUE "COMPLETED  ".
*                        PENDING / IN_PROGRESS / COMPLETED
         06  TSKMSTR-CREATED-DATE     PIC 9(08).
*                        YYYYMMDD - DATE TASK WAS CREATED
         06  TSKMSTR-CRTDTE-R REDEFINES TSKMSTR-CREATED-DATE.
             08  TSKMSTR-CRTDTE-CCYY  PIC 9(04).
             08  TSKMSTR-CRTDTE-MM    PIC 9(02).
             08  TSKMSTR-CRTDTE-DD    PIC 9(02).
         06  TSKMSTR-CREATED-TIME     PIC 9(06).
*                        HHMMSS - TIME TASK WAS CREATED
         06  TSKMSTR-UPDATED-DATE     PIC 9(08).
*                        YYYYMMDD - DATE TASK WAS LAST UPDATED
         06  TSKMSTR-UPDTDTE-R REDEFINES TSKMSTR-UPDATED-DATE.
             08  TSKMSTR-UPDTDTE-CCYY PIC 9(04).
             08  TSKMSTR-UPDTDTE-MM   PIC 9(02).
             08  TSKMSTR-UPDTDTE-DD   PIC 9(02).
         06  TSKMSTR-UPDATED-TIME     PIC 9(06).
*                        HHMMSS - TIME TASK WAS LAST UPDATED
         06  FILLER                   PIC X(06).
*                        RESERVED FOR FUTURE USE - REQ TT-6120
