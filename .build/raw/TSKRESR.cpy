*****************************************************************
* AMENDMENT HISTORY:
*****************************************************************
* TSK0001B 04/09/2013 RJPATEL  INITIAL CUT - OUTCOME RECORD
*                              FROM 133 TO 139
* TSK0058  02/14/2020 KOSILVA  ADD RES-REASON-TEXT, LENGTHEN
*                              FROM 139 TO 199
* TSK0071  09/30/2022 MDCRUZ   RESERVE 6 BYTES FOR FUTURE USE
*                              FROM 199 TO 205
*****************************************************************
 05  TSKRESR-RECORD                  PIC X(0139).
 05  TSKRESR-RECORD                  PIC X(0199).
 05  TSKRESR-RECORD                  PIC X(0205).
*
* I-O FORMAT:TSKRESRR  FROM FILE TSKRESR   OF LIBRARY TASKLIB
*
     05  TSKRESRR  REDEFINES TSKRESR-RECORD.
         06  TSKRESR-TASK-ID          PIC X(36).
*                        ID OF TASK AFFECTED (GENERATED ON
*                        CREATE)
         06  TSKRESR-USER-ID          PIC X(100).
*                        USER ID FROM THE REQUEST
         06  TSKRESR-OP-CODE          PIC X(01).
*                        ECHOED OPERATION CODE
         06  TSKRESR-STATUS-CODE      PIC X(02).
             88  TSK-RES-OK                 VALUE "OK".
             88  TSK-RES-DUP-DESC           VALUE "DU".
             88  TSK-RES-HIGH-QUOTA         VALUE "HP".
             88  TSK-RES-OPEN-QUOTA         VALUE "OT".
             88  TSK-RES-COMPLETED-LOCK     VALUE "CI".
             88  TSK-RES-FORBIDDEN          VALUE "FB".
             88  TSK-RES-NOT-FOUND          VALUE "NF".
             88  TSK-RES-BAD-DESC-LEN       VALUE "DL".
             88  TSK-RES-BAD-PRIORITY       VALUE "PV".
*                        OK OR A TWO-LETTER REJECTION REASON
         06  TSKRESR-REASON-TEXT      PIC X(60).
*                        HUMAN-READABLE REASON (RULE NAME) ON
*                        REJECTION
         06  FILLER                   PIC X(06).
*                        RESERVED FOR FUTURE USE - REQ TT-6120
