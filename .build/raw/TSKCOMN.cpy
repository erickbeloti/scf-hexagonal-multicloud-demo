*****************************************************************
* TSKCOMN.cpybk
* COMMON WORK AREA - FILE STATUS TESTING AND RULE-ENGINE
* THRESHOLD CONSTANTS SHARED BY THE TASK BATCH SUITE
* (REPLACES THE GROUP COPYLIB MEMBERS ASCMWS/FIL3090 WHICH THE
*  TRANSFER-VALIDATION SUITE COPIES BUT WHICH ARE NOT SHIPPED
*  WITH THIS APPLICATION - RE-CUT HERE UNDER THE TASK PREFIX.)
*****************************************************************
* AMENDMENT HISTORY:
*****************************************************************
* TSK0001 04/02/2013 RJPATEL  INITIAL CUT FOR TASK BATCH SUITE
* TSK0044 11/19/2018 KOSILVA  ADD OPEN-TASK AND HIGH-PRIORITY
*                             QUOTA CONSTANTS - REQ TT-4471
* TSK0061 07/07/2021 MDCRUZ   ADD DESCRIPTION LENGTH CONSTANTS
*****************************************************************
*
 05  WK-C-FILE-STATUS               PIC X(02).
     88  WK-C-SUCCESSFUL                     VALUE "00".
     88  WK-C-DUPLICATE-KEY                  VALUE "22".
     88  WK-C-RECORD-NOT-FOUND               VALUE "23".
     88  WK-C-END-OF-FILE                    VALUE "10".
*
* RULE-ENGINE THRESHOLD CONSTANTS - SHARED BY THE VCRT/VUPD
* CALLED ROUTINES
*
 05  WK-MAX-HIGH-PER-DAY             PIC 9(02) VALUE 05.
*                        MAX HIGH-PRIORITY TASKS/USER/DAY
 05  WK-MAX-OPEN-TASKS               PIC 9(03) VALUE 050.
*                        MAX OPEN (NOT COMPLETED) TASKS/USER
 05  WK-MIN-DESC-LEN                 PIC 9(03) VALUE 003.
*                        MINIMUM DESCRIPTION LENGTH
 05  WK-MAX-DESC-LEN                 PIC 9(03) VALUE 500.
*                        MAXIMUM DESCRIPTION LENGTH
*
* RUN-TOTAL ACCUMULATORS - CARRIED IN THE DRIVER, REFERENCED
* HERE SO EVERY COPY OF THIS MEMBER SEES THE SAME SHAPE
*
 05  WK-TOT-READ                     PIC 9(07) COMP VALUE 0.
 05  WK-TOT-ACCEPT                   PIC 9(07) COMP VALUE 0.
 05  WK-TOT-REJECT-DU                PIC 9(07) COMP VALUE 0.
 05  WK-TOT-REJECT-HP                PIC 9(07) COMP VALUE 0.
 05  WK-TOT-REJECT-OT                PIC 9(07) COMP VALUE 0.
 05  WK-TOT-REJECT-CI                PIC 9(07) COMP VALUE 0.
 05  WK-TOT-REJECT-FB                PIC 9(07) COMP VALUE 0.
 05  WK-TOT-REJECT-NF                PIC 9(07) COMP VALUE 0.
 05  WK-TOT-REJECT-DL                PIC 9(07) COMP VALUE 0.
 05  WK-TOT-REJECT-PV                PIC 9(07) COMP VALUE 0.
