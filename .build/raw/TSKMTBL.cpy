*****************************************************************
* TSKMTBL.cpybk
* IN-MEMORY TASK MASTER TABLE - SUBSTITUTES FOR THE INDEXED
* (ISAM) KEYED READ THE TRANSFER-VALIDATION SUITE USES AGAINST
* TFS303CH/TFS304CH.  TASK-MASTER HAS NO INDEXED ORGANIZATION
* AVAILABLE ON THIS BATCH STREAM SO THE WHOLE FILE IS LOADED
* HERE ONCE AT THE START OF THE RUN AND SCANNED/MAINTAINED IN
* PLACE BY EVERY TSKVxxx RULE ROUTINE, PASSED BY REFERENCE ON
* EACH CALL.
*****************************************************************
* AMENDMENT HISTORY:
*****************************************************************
* TSK0002 04/03/2013 RJPATEL  INITIAL CUT - 2000-ROW TABLE
* TSK0044 11/19/2018 KOSILVA  WIDEN TO CARRY PRIORITY/STATUS
*                             88-LEVELS FOR QUOTA SCANS
*****************************************************************
*
 01  WK-TASK-TABLE.
     05  WK-TASK-COUNT                PIC 9(04) COMP VALUE 0.
*                        NUMBER OF ROWS CURRENTLY LOADED
     05  FILLER                       PIC X(04).
     05  WK-TASK-ENTRY OCCURS 2000 TIMES.
         07  WK-TSK-TASK-ID           PIC X(36).
         07  WK-TSK-USER-ID           PIC X(100).
         07  WK-TSK-DESCRIPTION       PIC X(500).
         07  WK-TSK-PRIORITY          PIC X(06).
             88  WK-TSK-PRI-HIGH            VALUE "HIGH  ".
         07  WK-TSK-STATUS            PIC X(11).
             88  WK-TSK-STA-COMPLETED       VALUE "COMPLETED  ".
         07  WK-TSK-CREATED-DATE      PIC 9(08).
         07  WK-TSK-CREATED-TIME      PIC 9(06).
         07  WK-TSK-UPDATED-DATE      PIC 9(08).
         07  WK-TSK-UPDATED-TIME      PIC 9(06).
         07  FILLER                   PIC X(06).
