*************************
 IDENTIFICATION DIVISION.
*************************
 PROGRAM-ID.     TSKVGET.
 AUTHOR.         R J PATEL.
 INSTALLATION.   OPS-BATCH-CONTROL, EAST DATA CENTER.
 DATE-WRITTEN.   18 FEB 1991.
 DATE-COMPILED.
 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
*
*DESCRIPTION :  THIS IS A CALLED ROUTINE TO APPLY THE TASK
*               GET/VIEW RULE ENGINE AGAINST THE IN-MEMORY TASK
*               MASTER TABLE - OWNERSHIP ONLY, NO TABLE UPDATE.
*
*    RETURN STATUS (WK-C-VGET-RETURN-CD):
*    OK - TASK FOUND, FIELDS ECHOED TO OUTPUT
*    NF - TASK-ID NOT ON THE MASTER TABLE
*    FB - REQUESTING USER DOES NOT OWN THE TASK
*
*=================================================================
* HISTORY OF MODIFICATION:
*=================================================================
* RJPATEL - TSK0005  - 02/24/1991 - INITIAL VERSION
* KOSILVA - Y2K0012  - 03/15/1999 - EXPAND DATE FIELDS TO CCYYMMDD
*                                   FOR YEAR 2000 COMPLIANCE
* MDCRUZ  - TSK0091  - 09/14/2023 - ADD UPSI-0 VERBOSE TRACE
*                                   SWITCH FOR ENTRY DIAGNOSTIC
*-----------------------------------------------------------------
*
 ENVIRONMENT DIVISION.
**********************
 CONFIGURATION SECTION.
 SOURCE-COMPUTER. IBM-AS400.
 OBJECT-COMPUTER. IBM-AS400.
 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
                   UPSI-0 IS UPSI-SWITCH-0
                     ON  STATUS IS U0-ON
                     OFF STATUS IS U0-OFF.
*
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
*
***************
 DATA DIVISION.
***************
 FILE SECTION.
*
*************************
 WORKING-STORAGE SECTION.
*************************
 01  FILLER                          PIC X(24)        VALUE
     "** PROGRAM TSKVGET **".
*
 77  WK-N-SUB1                       PIC 9(04) COMP VALUE 0.
*                        SUBSCRIPT - MASTER TABLE SCAN
*
* ------------------ PROGRAM WORKING STORAGE -------------------*
 01  WK-C-COMMON.
     COPY TSKCOMN.
*
 01  WK-N-TASK-ROW                   PIC 9(04) COMP VALUE 0.
*                        SUBSCRIPT - ROW MATCHING REQ-TASK-ID
 01  WK-C-ROW-FOUND-SW               PIC X(01) VALUE "N".
     88  WK-C-ROW-FOUND                    VALUE "Y".
 01  WK-N-ECHO-CREATED-DATE          PIC 9(008).
 01  WK-N-ECHO-CRTDTE-R REDEFINES WK-N-ECHO-CREATED-DATE.
     05  WK-N-ECHO-CRTDTE-CCYY       PIC 9(004).
     05  WK-N-ECHO-CRTDTE-MM         PIC 9(002).
     05  WK-N-ECHO-CRTDTE-DD         PIC 9(002).
 01  WK-N-ECHO-UPDATED-DATE          PIC 9(008).
 01  WK-N-ECHO-UPDTDTE-R REDEFINES WK-N-ECHO-UPDATED-DATE.
     05  WK-N-ECHO-UPDTDTE-CCYY      PIC 9(004).
     05  WK-N-ECHO-UPDTDTE-MM        PIC 9(002).
     05  WK-N-ECHO-UPDTDTE-DD        PIC 9(002).
 01  WK-C-GET-ID-CHECK.
*                        BREAKS THE REQUESTED TASK-ID DOWN TO
*                        FLAG BATCH-ISSUED IDS ON THE TRACE LINE
     05  WK-C-GET-ID-LIT             PIC X(14).
     05  WK-C-GET-ID-SEQ             PIC 9(10).
     05  FILLER                      PIC X(12).
 01  WK-C-GET-ID-CHECK-R REDEFINES WK-C-GET-ID-CHECK
                                     PIC X(36).
*
*****************
 LINKAGE SECTION.
*****************
 COPY VGET.
     COPY TSKMTBL.
 EJECT
********************************************************
 PROCEDURE DIVISION USING WK-C-VGET-RECORD,
                          WK-TASK-TABLE.
********************************************************
 MAIN-MODULE.
     PERFORM A000-VALIDATE-GET
        THRU A099-VALIDATE-GET-EX.
     EXIT PROGRAM.
*
*---------------------------------------------------------------*
 A000-VALIDATE-GET.
*---------------------------------------------------------------*
     IF  U0-ON
         DISPLAY "TSKVGET - TRACE - TASK-ID " WK-C-VGET-TASK-ID
                 " USER " WK-C-VGET-USER-ID
     END-IF.
     MOVE SPACES                    TO WK-C-VGET-RETURN-CD.
     MOVE SPACES                    TO WK-C-VGET-REASON-TEXT.
*
     PERFORM B010-FIND-TASK-ROW
        THRU B010-EXIT.
     IF  NOT WK-C-ROW-FOUND
         MOVE "NF"                  TO WK-C-VGET-RETURN-CD
         MOVE "TASK-ID NOT FOUND ON MASTER TABLE"
                                     TO WK-C-VGET-REASON-TEXT
         GO TO A099-VALIDATE-GET-EX.
*
     IF  WK-TSK-USER-ID (WK-N-TASK-ROW) NOT = WK-C-VGET-USER-ID
         MOVE "FB"                  TO WK-C-VGET-RETURN-CD
         MOVE "REQUESTING USER DOES NOT OWN THIS TASK"
                                     TO WK-C-VGET-REASON-TEXT
         GO TO A099-VALIDATE-GET-EX.
*
     PERFORM C010-ECHO-TASK-FIELDS
        THRU C010-EXIT.
     MOVE "OK"                      TO WK-C-VGET-RETURN-CD.
*
 A099-VALIDATE-GET-EX.
     EXIT.
*---------------------------------------------------------------*
 B010-FIND-TASK-ROW.
*---------------------------------------------------------------*
     MOVE "N"                       TO WK-C-ROW-FOUND-SW.
     MOVE ZERO                      TO WK-N-SUB1.
 B011-FIND-ROW-LOOP.
     ADD 1                          TO WK-N-SUB1.
     IF  WK-N-SUB1 > WK-TASK-COUNT
         GO TO B010-EXIT.
     IF  WK-TSK-TASK-ID (WK-N-SUB1) = WK-C-VGET-TASK-ID
         MOVE "Y"                   TO WK-C-ROW-FOUND-SW
         MOVE WK-N-SUB1             TO WK-N-TASK-ROW
         GO TO B010-EXIT.
     GO TO B011-FIND-ROW-LOOP.
 B010-EXIT.
     EXIT.
*---------------------------------------------------------------*
 C010-ECHO-TASK-FIELDS.
*---------------------------------------------------------------*
     MOVE WK-TSK-TASK-ID (WK-N-TASK-ROW) TO WK-C-GET-ID-CHECK-R.
     IF  WK-C-GET-ID-LIT NOT = "BATCH-TASK-ID-"
         DISPLAY "TSKVGET - NOTE - TASK-ID NOT BATCH-ISSUED"
     END-IF.
     MOVE WK-TSK-DESCRIPTION (WK-N-TASK-ROW) TO
          WK-C-VGET-DESCRIPTION.
     MOVE WK-TSK-PRIORITY (WK-N-TASK-ROW)    TO
          WK-C-VGET-PRIORITY.
     MOVE WK-TSK-STATUS (WK-N-TASK-ROW)      TO
          WK-C-VGET-STATUS.
     MOVE WK-TSK-CREATED-DATE (WK-N-TASK-ROW) TO
          WK-N-ECHO-CREATED-DATE.
     MOVE WK-N-ECHO-CREATED-DATE             TO
          WK-C-VGET-CREATED-DATE.
     MOVE WK-TSK-CREATED-TIME (WK-N-TASK-ROW) TO
          WK-C-VGET-CREATED-TIME.
     MOVE WK-TSK-UPDATED-DATE (WK-N-TASK-ROW) TO
          WK-N-ECHO-UPDATED-DATE.
     MOVE WK-N-ECHO-UPDATED-DATE             TO
          WK-C-VGET-UPDATED-DATE.
     MOVE WK-TSK-UPDATED-TIME (WK-N-TASK-ROW) TO
          WK-C-VGET-UPDATED-TIME.
 C010-EXIT.
     EXIT.
*---------------------------------------------------------------*
*                   PROGRAM SUBROUTINE                          *
*---------------------------------------------------------------*
 Y900-ABNORMAL-TERMINATION.
     DISPLAY "TSKVGET - ABNORMAL TERMINATION".
     EXIT PROGRAM.
*
******************************************************************
************** END OF PROGRAM SOURCE -  TSKVGET ***************
******************************************************************
