* VUPD.cpybk
* LINKAGE RECORD FOR CALLED ROUTINE TSKVUPD (TASK UPDATE
* RULE ENGINE)
 01  WK-C-VUPD-RECORD.
     05  WK-C-VUPD-INPUT.
         10  WK-C-VUPD-TASK-ID        PIC X(036).
         10  WK-C-VUPD-USER-ID        PIC X(100).
         10  WK-C-VUPD-DESCRIPTION    PIC X(500).
         10  WK-C-VUPD-PRIORITY       PIC X(006).
         10  WK-C-VUPD-STATUS         PIC X(011).
         10  WK-C-VUPD-REQ-DATE       PIC 9(008).
         10  WK-C-VUPD-REQ-TIME       PIC 9(006).
     05  WK-C-VUPD-OUTPUT.
         10  WK-C-VUPD-RETURN-CD      PIC X(002).
         10  WK-C-VUPD-REASON-TEXT    PIC X(060).
     05  FILLER                       PIC X(006).
*                        RESERVED FOR FUTURE USE - REQ TT-6120
