*************************
 IDENTIFICATION DIVISION.
*************************
 PROGRAM-ID.     TSKVCRT.
 AUTHOR.         R J PATEL.
 INSTALLATION.   OPS-BATCH-CONTROL, EAST DATA CENTER.
 DATE-WRITTEN.   04 FEB 1991.
 DATE-COMPILED.
 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
*
*DESCRIPTION :  THIS IS A CALLED ROUTINE TO APPLY THE TASK
*               CREATION RULE ENGINE AGAINST THE IN-MEMORY TASK
*               MASTER TABLE - DESCRIPTION
*               LENGTH, PRIORITY DOMAIN, DUPLICATE-DESCRIPTION,
*               HIGH-PRIORITY QUOTA AND OPEN-TASK QUOTA CHECKS -
*               AND, WHEN ALL CHECKS PASS, INSERTS THE NEW TASK
*               ROW IN ASCENDING TASK-ID SEQUENCE.
*
*    RETURN STATUS (WK-C-VCRT-RETURN-CD):
*    OK - ACCEPTED, TASK ROW INSERTED
*    DL - DESCRIPTION LENGTH INVALID (LESS THAN 3 OR OVER 500)
*    PV - PRIORITY VALUE NOT LOW/MEDIUM/HIGH
*    DU - DUPLICATE DESCRIPTION FOR THIS USER/DAY
*    HP - 5 HIGH-PRIORITY TASKS ALREADY CREATED TODAY
*    OT - 50 OPEN TASKS ALREADY ON FILE FOR THIS USER
*
*=================================================================
* HISTORY OF MODIFICATION:
*=================================================================
* RJPATEL - TSK0003  - 02/10/1991 - INITIAL VERSION
* RJPATEL - TSK0007  - 06/22/1991 - CORRECT DUP-DESC SCAN TO USE
*                                   CREATED-DATE OF EXISTING ROW
* KOSILVA - TSK0044  - 11/19/1998 - ADD HIGH-PRIORITY DAILY QUOTA
*                                   CHECK PER REQ TT-4471
* KOSILVA - Y2K0012  - 03/15/1999 - EXPAND DATE FIELDS TO CCYYMMDD
*                                   FOR YEAR 2000 COMPLIANCE
* MDCRUZ  - TSK0061  - 07/07/2001 - ADD OPEN-TASK QUOTA CHECK
* MDCRUZ  - TSK0071  - 09/30/2022 - CASE-FOLD DESCRIPTION COMPARE
*                                   ON DUP-DESC SCAN - REQ TT-8850
* MDCRUZ  - TSK0091  - 09/14/2023 - ADD UPSI-0 VERBOSE TRACE
*                                   SWITCH FOR ENTRY DIAGNOSTIC
*-----------------------------------------------------------------
*
 ENVIRONMENT DIVISION.
**********************
 CONFIGURATION SECTION.
 SOURCE-COMPUTER. IBM-AS400.
 OBJECT-COMPUTER. IBM-AS400.
 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
                   UPSI-0 IS UPSI-SWITCH-0
                     ON  STATUS IS U0-ON
                     OFF STATUS IS U0-OFF.
*
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
*
***************
 DATA DIVISION.
***************
 FILE SECTION.
*
*************************
 WORKING-STORAGE SECTION.
*************************
 01  FILLER                          PIC X(24)        VALUE
     "** PROGRAM TSKVCRT **".
*
 77  WK-N-SUB1                       PIC 9(04) COMP VALUE 0.
*                        SUBSCRIPT - MASTER TABLE SCAN
*
* ------------------ PROGRAM WORKING STORAGE -------------------*
 01  WK-C-COMMON.
     COPY TSKCOMN.
*
 01  WK-N-INS-POINT                  PIC 9(04) COMP VALUE 0.
*                        SUBSCRIPT - NEW-ROW INSERTION POINT
 01  WK-N-SUB2                       PIC 9(04) COMP VALUE 0.
*                        SUBSCRIPT - ROW-SHIFT SOURCE
 01  WK-N-SUB3                       PIC 9(04) COMP VALUE 0.
*                        SUBSCRIPT - ROW-SHIFT TARGET (SUB2 + 1)
 01  WK-N-IX1                        PIC 9(04) COMP VALUE 0.
*                        SUBSCRIPT - NEW-ROW MOVE TARGET
 01  WK-N-HIGH-COUNT                 PIC 9(03) COMP VALUE 0.
*                        HIGH-PRIORITY TASKS COUNTED TODAY
 01  WK-N-OPEN-COUNT                 PIC 9(03) COMP VALUE 0.
*                        OPEN TASKS COUNTED FOR THIS USER
 01  WK-N-DESC-LEN                   PIC 9(03) COMP VALUE 0.
*                        ACTUAL LENGTH OF REQUEST DESCRIPTION
 01  WK-C-DUP-FOUND-SW               PIC X(01) VALUE "N".
     88  WK-C-DUP-FOUND                    VALUE "Y".
 01  WK-C-DESC-UPPER                 PIC X(500).
*                        REQUEST DESCRIPTION, UPPERCASED FOR
*                        THE CASE-INSENSITIVE DUP-DESC COMPARE
 01  WK-C-DESC-UPPER-R REDEFINES WK-C-DESC-UPPER
                                     PIC X(500).
 01  WK-C-TABLE-UPPER                PIC X(500).
*                        MASTER-TABLE ROW DESCRIPTION, UPPERCASED
 01  WK-C-TABLE-UPPER-R REDEFINES WK-C-TABLE-UPPER
                                     PIC X(500).
 01  WK-N-NEXT-TASK-SEQ              PIC 9(10) COMP.
*                        RUN-SCOPED SEQUENTIAL SUBSTITUTE FOR A
*                        UUID GENERATOR AVAILABLE ON THIS PLATFORM
 01  WK-C-NEW-TASK-ID.
     05  WK-C-NEW-TASK-ID-LIT        PIC X(14) VALUE
         "BATCH-TASK-ID-".
     05  WK-C-NEW-TASK-ID-SEQ        PIC 9(10).
     05  FILLER                      PIC X(12) VALUE SPACES.
 01  WK-C-NEW-TASK-ID-R REDEFINES WK-C-NEW-TASK-ID
                                     PIC X(36).
*
*****************
 LINKAGE SECTION.
*****************
 COPY VCRT.
     COPY TSKMTBL.
 01  WK-N-NEXT-TASK-SEQ-LK           PIC 9(10) COMP.
 EJECT
********************************************************
 PROCEDURE DIVISION USING WK-C-VCRT-RECORD,
                          WK-TASK-TABLE,
                          WK-N-NEXT-TASK-SEQ-LK.
********************************************************
 MAIN-MODULE.
     MOVE WK-N-NEXT-TASK-SEQ-LK      TO WK-N-NEXT-TASK-SEQ.
     PERFORM A000-VALIDATE-CREATION
        THRU A099-VALIDATE-CREATION-EX.
     MOVE WK-N-NEXT-TASK-SEQ         TO WK-N-NEXT-TASK-SEQ-LK.
     EXIT PROGRAM.
*
*---------------------------------------------------------------*
 A000-VALIDATE-CREATION.
*---------------------------------------------------------------*
     IF  U0-ON
         DISPLAY "TSKVCRT - TRACE - USER " WK-C-VCRT-USER-ID
                 " PRIORITY " WK-C-VCRT-PRIORITY
     END-IF.
     MOVE SPACES                    TO WK-C-VCRT-RETURN-CD.
     MOVE SPACES                    TO WK-C-VCRT-REASON-TEXT.
     MOVE SPACES                    TO WK-C-VCRT-NEW-TASK-ID.
*
     PERFORM A010-EDIT-DESCRIPTION-LEN
        THRU A010-EXIT.
     IF  WK-C-VCRT-RETURN-CD NOT = SPACES
         GO TO A099-VALIDATE-CREATION-EX.
*
     PERFORM A020-EDIT-PRIORITY-CODE
        THRU A020-EXIT.
     IF  WK-C-VCRT-RETURN-CD NOT = SPACES
         GO TO A099-VALIDATE-CREATION-EX.
*
     PERFORM B010-SCAN-DUP-DESCRIPTION
        THRU B010-EXIT.
     IF  WK-C-DUP-FOUND
         MOVE "DU"                  TO WK-C-VCRT-RETURN-CD
         MOVE "RULE_DESCRIPTION_UNIQUE - DUPLICATE FOR USER/DAY"
                                     TO WK-C-VCRT-REASON-TEXT
         GO TO A099-VALIDATE-CREATION-EX.
*
     IF  WK-C-VCRT-PRIORITY = "HIGH  "
         PERFORM B020-COUNT-HIGH-PRIORITY
            THRU B020-EXIT
         IF  WK-N-HIGH-COUNT NOT < WK-MAX-HIGH-PER-DAY
             MOVE "HP"              TO WK-C-VCRT-RETURN-CD
             MOVE "RULE_HIGH_TASKS_LIMIT - 5 HIGH TASKS TODAY"
                                     TO WK-C-VCRT-REASON-TEXT
             GO TO A099-VALIDATE-CREATION-EX
         END-IF
     END-IF.
*
     PERFORM B030-COUNT-OPEN-TASKS
        THRU B030-EXIT.
     IF  WK-N-OPEN-COUNT NOT < WK-MAX-OPEN-TASKS
         MOVE "OT"                  TO WK-C-VCRT-RETURN-CD
         MOVE "RULE_OPEN_TASKS_LIMIT - 50 OPEN TASKS ON FILE"
                                     TO WK-C-VCRT-REASON-TEXT
         GO TO A099-VALIDATE-CREATION-EX.
*
     PERFORM C010-INSERT-NEW-TASK-ROW
        THRU C010-EXIT.
     MOVE "OK"                      TO WK-C-VCRT-RETURN-CD.
*
 A099-VALIDATE-CREATION-EX.
     EXIT.
*---------------------------------------------------------------*
 A010-EDIT-DESCRIPTION-LEN.
*---------------------------------------------------------------*
     MOVE ZERO                      TO WK-N-DESC-LEN.
     INSPECT WK-C-VCRT-DESCRIPTION TALLYING WK-N-DESC-LEN
             FOR CHARACTERS BEFORE INITIAL SPACES.
     IF  WK-C-VCRT-DESCRIPTION = SPACES
         MOVE ZERO                  TO WK-N-DESC-LEN.
     IF  WK-N-DESC-LEN < WK-MIN-DESC-LEN
     OR  WK-N-DESC-LEN > WK-MAX-DESC-LEN
         MOVE "DL"                  TO WK-C-VCRT-RETURN-CD
         MOVE "DESCRIPTION LENGTH MUST BE 3 TO 500 CHARACTERS"
                                     TO WK-C-VCRT-REASON-TEXT.
 A010-EXIT.
     EXIT.
*---------------------------------------------------------------*
 A020-EDIT-PRIORITY-CODE.
*---------------------------------------------------------------*
     IF  WK-C-VCRT-PRIORITY = "LOW   " OR "MEDIUM" OR "HIGH  "
         NEXT SENTENCE
     ELSE
         MOVE "PV"                  TO WK-C-VCRT-RETURN-CD
         MOVE "PRIORITY MUST BE LOW, MEDIUM OR HIGH"
                                     TO WK-C-VCRT-REASON-TEXT.
 A020-EXIT.
     EXIT.
*---------------------------------------------------------------*
 B010-SCAN-DUP-DESCRIPTION.
*---------------------------------------------------------------*
     MOVE "N"                       TO WK-C-DUP-FOUND-SW.
     MOVE WK-C-VCRT-DESCRIPTION     TO WK-C-DESC-UPPER.
     INSPECT WK-C-DESC-UPPER CONVERTING
             "abcdefghijklmnopqrstuvwxyz" TO
             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
     MOVE ZERO                      TO WK-N-SUB1.
 B011-SCAN-DUP-LOOP.
     ADD 1                          TO WK-N-SUB1.
     IF  WK-N-SUB1 > WK-TASK-COUNT
         GO TO B010-EXIT.
     IF  WK-TSK-USER-ID (WK-N-SUB1) NOT = WK-C-VCRT-USER-ID
         GO TO B011-SCAN-DUP-LOOP.
     IF  WK-TSK-CREATED-DATE (WK-N-SUB1) NOT = WK-C-VCRT-REQ-DATE
         GO TO B011-SCAN-DUP-LOOP.
     MOVE WK-TSK-DESCRIPTION (WK-N-SUB1) TO WK-C-TABLE-UPPER.
     INSPECT WK-C-TABLE-UPPER CONVERTING
             "abcdefghijklmnopqrstuvwxyz" TO
             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
     IF  WK-C-TABLE-UPPER = WK-C-DESC-UPPER
         MOVE "Y"                   TO WK-C-DUP-FOUND-SW
         GO TO B010-EXIT.
     GO TO B011-SCAN-DUP-LOOP.
 B010-EXIT.
     EXIT.
*---------------------------------------------------------------*
 B020-COUNT-HIGH-PRIORITY.
*---------------------------------------------------------------*
     MOVE ZERO                      TO WK-N-HIGH-COUNT.
     MOVE ZERO                      TO WK-N-SUB1.
 B021-COUNT-HIGH-LOOP.
     ADD 1                          TO WK-N-SUB1.
     IF  WK-N-SUB1 > WK-TASK-COUNT
         GO TO B020-EXIT.
     IF  WK-TSK-USER-ID (WK-N-SUB1) = WK-C-VCRT-USER-ID
     AND WK-TSK-CREATED-DATE (WK-N-SUB1) = WK-C-VCRT-REQ-DATE
     AND WK-TSK-PRI-HIGH (WK-N-SUB1)
         ADD 1                      TO WK-N-HIGH-COUNT.
     GO TO B021-COUNT-HIGH-LOOP.
 B020-EXIT.
     EXIT.
*---------------------------------------------------------------*
 B030-COUNT-OPEN-TASKS.
*---------------------------------------------------------------*
     MOVE ZERO                      TO WK-N-OPEN-COUNT.
     MOVE ZERO                      TO WK-N-SUB1.
 B031-COUNT-OPEN-LOOP.
     ADD 1                          TO WK-N-SUB1.
     IF  WK-N-SUB1 > WK-TASK-COUNT
         GO TO B030-EXIT.
     IF  WK-TSK-USER-ID (WK-N-SUB1) = WK-C-VCRT-USER-ID
     AND NOT WK-TSK-STA-COMPLETED (WK-N-SUB1)
         ADD 1                      TO WK-N-OPEN-COUNT.
     GO TO B031-COUNT-OPEN-LOOP.
 B030-EXIT.
     EXIT.
*---------------------------------------------------------------*
 C010-INSERT-NEW-TASK-ROW.
*---------------------------------------------------------------*
     ADD 1                          TO WK-N-NEXT-TASK-SEQ.
     MOVE WK-N-NEXT-TASK-SEQ        TO WK-C-NEW-TASK-ID-SEQ.
     MOVE WK-C-NEW-TASK-ID-R        TO WK-C-VCRT-NEW-TASK-ID.
*
     PERFORM C020-FIND-INSERT-POINT
        THRU C020-EXIT.
     PERFORM C030-SHIFT-ROWS-DOWN
        THRU C030-EXIT.
*
     MOVE WK-N-INS-POINT             TO WK-N-IX1.
     MOVE WK-C-VCRT-NEW-TASK-ID     TO WK-TSK-TASK-ID (WK-N-IX1).
     MOVE WK-C-VCRT-USER-ID         TO WK-TSK-USER-ID (WK-N-IX1).
     MOVE WK-C-VCRT-DESCRIPTION     TO
          WK-TSK-DESCRIPTION (WK-N-IX1).
     MOVE WK-C-VCRT-PRIORITY        TO WK-TSK-PRIORITY (WK-N-IX1).
     MOVE "PENDING    "             TO WK-TSK-STATUS (WK-N-IX1).
     MOVE WK-C-VCRT-REQ-DATE        TO
          WK-TSK-CREATED-DATE (WK-N-IX1).
     MOVE WK-C-VCRT-REQ-TIME        TO
          WK-TSK-CREATED-TIME (WK-N-IX1).
     MOVE WK-C-VCRT-REQ-DATE        TO
          WK-TSK-UPDATED-DATE (WK-N-IX1).
     MOVE WK-C-VCRT-REQ-TIME        TO
          WK-TSK-UPDATED-TIME (WK-N-IX1).
     ADD 1                          TO WK-TASK-COUNT.
 C010-EXIT.
     EXIT.
*---------------------------------------------------------------*
 C020-FIND-INSERT-POINT.
*---------------------------------------------------------------*
*    LOCATE THE FIRST ROW WHOSE TASK-ID SORTS AFTER THE NEW ID -
*    THE MASTER TABLE IS MAINTAINED IN ASCENDING TASK-ID ORDER
*    FOR THE END-OF-RUN REWRITE (NO ISAM AVAILABLE FOR THIS RUN)
     MOVE 1                         TO WK-N-INS-POINT.
 C021-FIND-POINT-LOOP.
     IF  WK-N-INS-POINT > WK-TASK-COUNT
         GO TO C020-EXIT.
     IF  WK-TSK-TASK-ID (WK-N-INS-POINT) > WK-C-VCRT-NEW-TASK-ID
         GO TO C020-EXIT.
     ADD 1                          TO WK-N-INS-POINT.
     GO TO C021-FIND-POINT-LOOP.
 C020-EXIT.
     EXIT.
*---------------------------------------------------------------*
 C030-SHIFT-ROWS-DOWN.
*---------------------------------------------------------------*
*    OPEN A SLOT AT WK-N-INS-POINT BY SLIDING EVERY ROW BELOW IT
*    DOWN ONE POSITION, WORKING FROM THE BOTTOM UP SO NO ROW IS
*    OVERWRITTEN BEFORE IT IS COPIED
     MOVE WK-TASK-COUNT             TO WK-N-SUB2.
 C031-SHIFT-LOOP.
     IF  WK-N-SUB2 < WK-N-INS-POINT
         GO TO C030-EXIT.
     COMPUTE WK-N-SUB3 = WK-N-SUB2 + 1.
     MOVE WK-TASK-ENTRY (WK-N-SUB2) TO WK-TASK-ENTRY (WK-N-SUB3).
     SUBTRACT 1                     FROM WK-N-SUB2.
     GO TO C031-SHIFT-LOOP.
 C030-EXIT.
     EXIT.
*---------------------------------------------------------------*
*                   PROGRAM SUBROUTINE                          *
*---------------------------------------------------------------*
 Y900-ABNORMAL-TERMINATION.
     DISPLAY "TSKVCRT - ABNORMAL TERMINATION".
     EXIT PROGRAM.
*
******************************************************************
************** END OF PROGRAM SOURCE -  TSKVCRT ***************
******************************************************************
