* VGET.cpybk
* LINKAGE RECORD FOR CALLED ROUTINE TSKVGET (TASK GET/VIEW
* RULE ENGINE)
 01  WK-C-VGET-RECORD.
     05  WK-C-VGET-INPUT.
         10  WK-C-VGET-TASK-ID        PIC X(036).
         10  WK-C-VGET-USER-ID        PIC X(100).
     05  WK-C-VGET-OUTPUT.
         10  WK-C-VGET-DESCRIPTION    PIC X(500).
         10  WK-C-VGET-PRIORITY       PIC X(006).
         10  WK-C-VGET-STATUS         PIC X(011).
         10  WK-C-VGET-CREATED-DATE   PIC 9(008).
         10  WK-C-VGET-CREATED-TIME   PIC 9(006).
         10  WK-C-VGET-UPDATED-DATE   PIC 9(008).
         10  WK-C-VGET-UPDATED-TIME   PIC 9(006).
         10  WK-C-VGET-RETURN-CD      PIC X(002).
         10  WK-C-VGET-REASON-TEXT    PIC X(060).
     05  FILLER                       PIC X(006).
*                        RESERVED FOR FUTURE USE - REQ TT-6120
