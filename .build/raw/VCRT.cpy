* VCRT.cpybk
* LINKAGE RECORD FOR CALLED ROUTINE TSKVCRT (TASK CREATION
* RULE ENGINE)
 01  WK-C-VCRT-RECORD.
     05  WK-C-VCRT-INPUT.
         10  WK-C-VCRT-USER-ID        PIC X(100).
         10  WK-C-VCRT-DESCRIPTION    PIC X(500).
         10  WK-C-VCRT-PRIORITY       PIC X(006).
         10  WK-C-VCRT-REQ-DATE       PIC 9(008).
         10  WK-C-VCRT-REQ-TIME       PIC 9(006).
     05  WK-C-VCRT-OUTPUT.
         10  WK-C-VCRT-NEW-TASK-ID    PIC X(036).
         10  WK-C-VCRT-RETURN-CD      PIC X(002).
         10  WK-C-VCRT-REASON-TEXT    PIC X(060).
     05  FILLER                       PIC X(006).
*                        RESERVED FOR FUTURE USE - REQ TT-6120
