000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     TSKVGET.
000140 AUTHOR.         R J PATEL.
000150 INSTALLATION.   OPS-BATCH-CONTROL, EAST DATA CENTER.
000160 DATE-WRITTEN.   18 FEB 1991.
000170 DATE-COMPILED.
000180 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE TO APPLY THE TASK
000210*               GET/VIEW RULE ENGINE AGAINST THE IN-MEMORY TASK
000220*               MASTER TABLE - OWNERSHIP ONLY, NO TABLE UPDATE.
000230*
000240*    RETURN STATUS (WK-C-VGET-RETURN-CD):
000250*    OK - TASK FOUND, FIELDS ECHOED TO OUTPUT
000260*    NF - TASK-ID NOT ON THE MASTER TABLE
000270*    FB - REQUESTING USER DOES NOT OWN THE TASK
000280*
000290*=================================================================
000300* HISTORY OF MODIFICATION:
000310*=================================================================
000320* RJPATEL - TSK0005  - 02/24/1991 - INITIAL VERSION
000330* KOSILVA - Y2K0012  - 03/15/1999 - EXPAND DATE FIELDS TO CCYYMMDD
000340*                                   FOR YEAR 2000 COMPLIANCE
000350* MDCRUZ  - TSK0091  - 09/14/2023 - ADD UPSI-0 VERBOSE TRACE
000360*                                   SWITCH FOR ENTRY DIAGNOSTIC
000370*-----------------------------------------------------------------
000380*
000390 ENVIRONMENT DIVISION.
000400**********************
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER. IBM-AS400.
000430 OBJECT-COMPUTER. IBM-AS400.
000440 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000450                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000460                   UPSI-0 IS UPSI-SWITCH-0
000470                     ON  STATUS IS U0-ON
000480                     OFF STATUS IS U0-OFF.
000490*
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520*
000530***************
000540 DATA DIVISION.
000550***************
000560 FILE SECTION.
000570*
000580*************************
000590 WORKING-STORAGE SECTION.
000600*************************
000610 01  FILLER                          PIC X(24)        VALUE
000620     "** PROGRAM TSKVGET **".
000630*
000640 77  WK-N-SUB1                       PIC 9(04) COMP VALUE 0.
000650*                        SUBSCRIPT - MASTER TABLE SCAN
000660*
000670* ------------------ PROGRAM WORKING STORAGE -------------------*
000680 01  WK-C-COMMON.
000690     COPY TSKCOMN.
000700*
000710 01  WK-N-TASK-ROW                   PIC 9(04) COMP VALUE 0.
000720*                        SUBSCRIPT - ROW MATCHING REQ-TASK-ID
000730 01  WK-C-ROW-FOUND-SW               PIC X(01) VALUE "N".
000740     88  WK-C-ROW-FOUND                    VALUE "Y".
000750 01  WK-N-ECHO-CREATED-DATE          PIC 9(008).
000760 01  WK-N-ECHO-CRTDTE-R REDEFINES WK-N-ECHO-CREATED-DATE.
000770     05  WK-N-ECHO-CRTDTE-CCYY       PIC 9(004).
000780     05  WK-N-ECHO-CRTDTE-MM         PIC 9(002).
000790     05  WK-N-ECHO-CRTDTE-DD         PIC 9(002).
000800 01  WK-N-ECHO-UPDATED-DATE          PIC 9(008).
000810 01  WK-N-ECHO-UPDTDTE-R REDEFINES WK-N-ECHO-UPDATED-DATE.
000820     05  WK-N-ECHO-UPDTDTE-CCYY      PIC 9(004).
000830     05  WK-N-ECHO-UPDTDTE-MM        PIC 9(002).
000840     05  WK-N-ECHO-UPDTDTE-DD        PIC 9(002).
000850 01  WK-C-GET-ID-CHECK.
000860*                        BREAKS THE REQUESTED TASK-ID DOWN TO
000870*                        FLAG BATCH-ISSUED IDS ON THE TRACE LINE
000880     05  WK-C-GET-ID-LIT             PIC X(14).
000890     05  WK-C-GET-ID-SEQ             PIC 9(10).
000900     05  FILLER                      PIC X(12).
000910 01  WK-C-GET-ID-CHECK-R REDEFINES WK-C-GET-ID-CHECK
000920                                     PIC X(36).
000930*
000940*****************
000950 LINKAGE SECTION.
000960*****************
000970 COPY VGET.
000980     COPY TSKMTBL.
000990 EJECT
001000********************************************************
001010 PROCEDURE DIVISION USING WK-C-VGET-RECORD,
001020                          WK-TASK-TABLE.
001030********************************************************
001040 MAIN-MODULE.
001050     PERFORM A000-VALIDATE-GET
001060        THRU A099-VALIDATE-GET-EX.
001070     EXIT PROGRAM.
001080*
001090*---------------------------------------------------------------*
001100 A000-VALIDATE-GET.
001110*---------------------------------------------------------------*
001120     IF  U0-ON
001130         DISPLAY "TSKVGET - TRACE - TASK-ID " WK-C-VGET-TASK-ID
001140                 " USER " WK-C-VGET-USER-ID
001150     END-IF.
001160     MOVE SPACES                    TO WK-C-VGET-RETURN-CD.
001170     MOVE SPACES                    TO WK-C-VGET-REASON-TEXT.
001180*
001190     PERFORM B010-FIND-TASK-ROW
001200        THRU B010-EXIT.
001210     IF  NOT WK-C-ROW-FOUND
001220         MOVE "NF"                  TO WK-C-VGET-RETURN-CD
001230         MOVE "TASK-ID NOT FOUND ON MASTER TABLE"
001240                                     TO WK-C-VGET-REASON-TEXT
001250         GO TO A099-VALIDATE-GET-EX.
001260*
001270     IF  WK-TSK-USER-ID (WK-N-TASK-ROW) NOT = WK-C-VGET-USER-ID
001280         MOVE "FB"                  TO WK-C-VGET-RETURN-CD
001290         MOVE "REQUESTING USER DOES NOT OWN THIS TASK"
001300                                     TO WK-C-VGET-REASON-TEXT
001310         GO TO A099-VALIDATE-GET-EX.
001320*
001330     PERFORM C010-ECHO-TASK-FIELDS
001340        THRU C010-EXIT.
001350     MOVE "OK"                      TO WK-C-VGET-RETURN-CD.
001360*
001370 A099-VALIDATE-GET-EX.
001380     EXIT.
001390*---------------------------------------------------------------*
001400 B010-FIND-TASK-ROW.
001410*---------------------------------------------------------------*
001420     MOVE "N"                       TO WK-C-ROW-FOUND-SW.
001430     MOVE ZERO                      TO WK-N-SUB1.
001440 B011-FIND-ROW-LOOP.
001450     ADD 1                          TO WK-N-SUB1.
001460     IF  WK-N-SUB1 > WK-TASK-COUNT
001470         GO TO B010-EXIT.
001480     IF  WK-TSK-TASK-ID (WK-N-SUB1) = WK-C-VGET-TASK-ID
001490         MOVE "Y"                   TO WK-C-ROW-FOUND-SW
001500         MOVE WK-N-SUB1             TO WK-N-TASK-ROW
001510         GO TO B010-EXIT.
001520     GO TO B011-FIND-ROW-LOOP.
001530 B010-EXIT.
001540     EXIT.
001550*---------------------------------------------------------------*
001560 C010-ECHO-TASK-FIELDS.
001570*---------------------------------------------------------------*
001580     MOVE WK-TSK-TASK-ID (WK-N-TASK-ROW) TO WK-C-GET-ID-CHECK-R.
001590     IF  WK-C-GET-ID-LIT NOT = "BATCH-TASK-ID-"
001600         DISPLAY "TSKVGET - NOTE - TASK-ID NOT BATCH-ISSUED"
001610     END-IF.
001620     MOVE WK-TSK-DESCRIPTION (WK-N-TASK-ROW) TO
001630          WK-C-VGET-DESCRIPTION.
001640     MOVE WK-TSK-PRIORITY (WK-N-TASK-ROW)    TO
001650          WK-C-VGET-PRIORITY.
001660     MOVE WK-TSK-STATUS (WK-N-TASK-ROW)      TO
001670          WK-C-VGET-STATUS.
001680     MOVE WK-TSK-CREATED-DATE (WK-N-TASK-ROW) TO
001690          WK-N-ECHO-CREATED-DATE.
001700     MOVE WK-N-ECHO-CREATED-DATE             TO
001710          WK-C-VGET-CREATED-DATE.
001720     MOVE WK-TSK-CREATED-TIME (WK-N-TASK-ROW) TO
001730          WK-C-VGET-CREATED-TIME.
001740     MOVE WK-TSK-UPDATED-DATE (WK-N-TASK-ROW) TO
001750          WK-N-ECHO-UPDATED-DATE.
001760     MOVE WK-N-ECHO-UPDATED-DATE             TO
001770          WK-C-VGET-UPDATED-DATE.
001780     MOVE WK-TSK-UPDATED-TIME (WK-N-TASK-ROW) TO
001790          WK-C-VGET-UPDATED-TIME.
001800 C010-EXIT.
001810     EXIT.
001820*---------------------------------------------------------------*
001830*                   PROGRAM SUBROUTINE                          *
001840*---------------------------------------------------------------*
001850 Y900-ABNORMAL-TERMINATION.
001860     DISPLAY "TSKVGET - ABNORMAL TERMINATION".
001870     EXIT PROGRAM.
001880*
001890******************************************************************
001900************** END OF PROGRAM SOURCE -  TSKVGET ***************
001910******************************************************************
