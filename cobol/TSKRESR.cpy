000100*****************************************************************
000110* AMENDMENT HISTORY:
000120*****************************************************************
000130* TSK0001B 04/09/2013 RJPATEL  INITIAL CUT - OUTCOME RECORD
000140*                              FROM 133 TO 139
000150* TSK0058  02/14/2020 KOSILVA  ADD RES-REASON-TEXT, LENGTHEN
000160*                              FROM 139 TO 199
000170* TSK0071  09/30/2022 MDCRUZ   RESERVE 6 BYTES FOR FUTURE USE
000180*                              FROM 199 TO 205
000190*****************************************************************
000200 05  TSKRESR-RECORD                  PIC X(0139).
000210 05  TSKRESR-RECORD                  PIC X(0199).
000220 05  TSKRESR-RECORD                  PIC X(0205).
000230*
000240* I-O FORMAT:TSKRESRR  FROM FILE TSKRESR   OF LIBRARY TASKLIB
000250*
000260     05  TSKRESRR  REDEFINES TSKRESR-RECORD.
000270         06  TSKRESR-TASK-ID          PIC X(36).
000280*                        ID OF TASK AFFECTED (GENERATED ON
000290*                        CREATE)
000300         06  TSKRESR-USER-ID          PIC X(100).
000310*                        USER ID FROM THE REQUEST
000320         06  TSKRESR-OP-CODE          PIC X(01).
000330*                        ECHOED OPERATION CODE
000340         06  TSKRESR-STATUS-CODE      PIC X(02).
000350             88  TSK-RES-OK                 VALUE "OK".
000360             88  TSK-RES-DUP-DESC           VALUE "DU".
000370             88  TSK-RES-HIGH-QUOTA         VALUE "HP".
000380             88  TSK-RES-OPEN-QUOTA         VALUE "OT".
000390             88  TSK-RES-COMPLETED-LOCK     VALUE "CI".
000400             88  TSK-RES-FORBIDDEN          VALUE "FB".
000410             88  TSK-RES-NOT-FOUND          VALUE "NF".
000420             88  TSK-RES-BAD-DESC-LEN       VALUE "DL".
000430             88  TSK-RES-BAD-PRIORITY       VALUE "PV".
000440*                        OK OR A TWO-LETTER REJECTION REASON
000450         06  TSKRESR-REASON-TEXT      PIC X(60).
000460*                        HUMAN-READABLE REASON (RULE NAME) ON
000470*                        REJECTION
000480         06  FILLER                   PIC X(06).
000490*                        RESERVED FOR FUTURE USE - REQ TT-6120
