000100*****************************************************************
000110* TSKCOMN.cpybk
000120* COMMON WORK AREA - FILE STATUS TESTING AND RULE-ENGINE
000130* THRESHOLD CONSTANTS SHARED BY THE TASK BATCH SUITE
000140* (REPLACES THE GROUP COPYLIB MEMBERS ASCMWS/FIL3090 WHICH THE
000150*  TRANSFER-VALIDATION SUITE COPIES BUT WHICH ARE NOT SHIPPED
000160*  WITH THIS APPLICATION - RE-CUT HERE UNDER THE TASK PREFIX.)
000170*****************************************************************
000180* AMENDMENT HISTORY:
000190*****************************************************************
000200* TSK0001 04/02/2013 RJPATEL  INITIAL CUT FOR TASK BATCH SUITE
000210* TSK0044 11/19/2018 KOSILVA  ADD OPEN-TASK AND HIGH-PRIORITY
000220*                             QUOTA CONSTANTS - REQ TT-4471
000230* TSK0061 07/07/2021 MDCRUZ   ADD DESCRIPTION LENGTH CONSTANTS
000240*****************************************************************
000250*
000260 05  WK-C-FILE-STATUS               PIC X(02).
000270     88  WK-C-SUCCESSFUL                     VALUE "00".
000280     88  WK-C-DUPLICATE-KEY                  VALUE "22".
000290     88  WK-C-RECORD-NOT-FOUND               VALUE "23".
000300     88  WK-C-END-OF-FILE                    VALUE "10".
000310*
000320* RULE-ENGINE THRESHOLD CONSTANTS - SHARED BY THE VCRT/VUPD
000330* CALLED ROUTINES
000340*
000350 05  WK-MAX-HIGH-PER-DAY             PIC 9(02) VALUE 05.
000360*                        MAX HIGH-PRIORITY TASKS/USER/DAY
000370 05  WK-MAX-OPEN-TASKS               PIC 9(03) VALUE 050.
000380*                        MAX OPEN (NOT COMPLETED) TASKS/USER
000390 05  WK-MIN-DESC-LEN                 PIC 9(03) VALUE 003.
000400*                        MINIMUM DESCRIPTION LENGTH
000410 05  WK-MAX-DESC-LEN                 PIC 9(03) VALUE 500.
000420*                        MAXIMUM DESCRIPTION LENGTH
000430*
000440* RUN-TOTAL ACCUMULATORS - CARRIED IN THE DRIVER, REFERENCED
000450* HERE SO EVERY COPY OF THIS MEMBER SEES THE SAME SHAPE
000460*
000470 05  WK-TOT-READ                     PIC 9(07) COMP VALUE 0.
000480 05  WK-TOT-ACCEPT                   PIC 9(07) COMP VALUE 0.
000490 05  WK-TOT-REJECT-DU                PIC 9(07) COMP VALUE 0.
000500 05  WK-TOT-REJECT-HP                PIC 9(07) COMP VALUE 0.
000510 05  WK-TOT-REJECT-OT                PIC 9(07) COMP VALUE 0.
000520 05  WK-TOT-REJECT-CI                PIC 9(07) COMP VALUE 0.
000530 05  WK-TOT-REJECT-FB                PIC 9(07) COMP VALUE 0.
000540 05  WK-TOT-REJECT-NF                PIC 9(07) COMP VALUE 0.
000550 05  WK-TOT-REJECT-DL                PIC 9(07) COMP VALUE 0.
000560 05  WK-TOT-REJECT-PV                PIC 9(07) COMP VALUE 0.
