000100* VCRT.cpybk
000110* LINKAGE RECORD FOR CALLED ROUTINE TSKVCRT (TASK CREATION
000120* RULE ENGINE)
000130 01  WK-C-VCRT-RECORD.
000140     05  WK-C-VCRT-INPUT.
000150         10  WK-C-VCRT-USER-ID        PIC X(100).
000160         10  WK-C-VCRT-DESCRIPTION    PIC X(500).
000170         10  WK-C-VCRT-PRIORITY       PIC X(006).
000180         10  WK-C-VCRT-REQ-DATE       PIC 9(008).
000190         10  WK-C-VCRT-REQ-TIME       PIC 9(006).
000200     05  WK-C-VCRT-OUTPUT.
000210         10  WK-C-VCRT-NEW-TASK-ID    PIC X(036).
000220         10  WK-C-VCRT-RETURN-CD      PIC X(002).
000230         10  WK-C-VCRT-REASON-TEXT    PIC X(060).
000240     05  FILLER                       PIC X(006).
000250*                        RESERVED FOR FUTURE USE - REQ TT-6120
