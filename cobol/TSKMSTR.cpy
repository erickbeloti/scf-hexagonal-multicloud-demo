000100* TSKMSTR.cpybk
000110     05  TSKMSTR-RECORD              PIC X(0687).
000120* I-O FORMAT:TSKMSTRR  FROM FILE TSKMSTR   OF LIBRARY TASKLIB
000130*
000140     05  TSKMSTRR  REDEFINES TSKMSTR-RECORD.
000150         06  TSKMSTR-TASK-ID          PIC X(36).
000160*                        TASK UNIQUE IDENTIFIER (UUID OR
000170*                        BATCH-GENERATED SEQUENCE - SEE VCRT)
000180         06  TSKMSTR-USER-ID          PIC X(100).
000190*                        OWNING USER IDENTIFIER
000200         06  TSKMSTR-DESCRIPTION      PIC X(500).
000210*                        FREE-TEXT TASK DESCRIPTION
000220         06  TSKMSTR-PRIORITY         PIC X(06).
000230             88  TSK-PRI-LOW                VALUE "LOW   ".
000240             88  TSK-PRI-MEDIUM             VALUE "MEDIUM".
000250             88  TSK-PRI-HIGH               VALUE "HIGH  ".
000260*                        LOW / MEDIUM / HIGH
000270         06  TSKMSTR-STATUS           PIC X(11).
000280             88  TSK-STA-PENDING            VALUE "PENDING    ".
000290             88  TSK-STA-IN-PROGRESS        VALUE "IN_PROGRESS".
000300             88  TSK-STA-COMPLETED          VALUE "COMPLETED  ".
000310*                        PENDING / IN_PROGRESS / COMPLETED
000320         06  TSKMSTR-CREATED-DATE     PIC 9(08).
000330*                        YYYYMMDD - DATE TASK WAS CREATED
000340         06  TSKMSTR-CRTDTE-R REDEFINES TSKMSTR-CREATED-DATE.
000350             08  TSKMSTR-CRTDTE-CCYY  PIC 9(04).
000360             08  TSKMSTR-CRTDTE-MM    PIC 9(02).
000370             08  TSKMSTR-CRTDTE-DD    PIC 9(02).
000380         06  TSKMSTR-CREATED-TIME     PIC 9(06).
000390*                        HHMMSS - TIME TASK WAS CREATED
000400         06  TSKMSTR-UPDATED-DATE     PIC 9(08).
000410*                        YYYYMMDD - DATE TASK WAS LAST UPDATED
000420         06  TSKMSTR-UPDTDTE-R REDEFINES TSKMSTR-UPDATED-DATE.
000430             08  TSKMSTR-UPDTDTE-CCYY PIC 9(04).
000440             08  TSKMSTR-UPDTDTE-MM   PIC 9(02).
000450             08  TSKMSTR-UPDTDTE-DD   PIC 9(02).
000460         06  TSKMSTR-UPDATED-TIME     PIC 9(06).
000470*                        HHMMSS - TIME TASK WAS LAST UPDATED
000480         06  FILLER                   PIC X(06).
000490*                        RESERVED FOR FUTURE USE - REQ TT-6120
