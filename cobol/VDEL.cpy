000100* VDEL.cpybk
000110* LINKAGE RECORD FOR CALLED ROUTINE TSKVDEL (TASK DELETION
000120* RULE ENGINE)
000130 01  WK-C-VDEL-RECORD.
000140     05  WK-C-VDEL-INPUT.
000150         10  WK-C-VDEL-TASK-ID        PIC X(036).
000160         10  WK-C-VDEL-USER-ID        PIC X(100).
000170     05  WK-C-VDEL-OUTPUT.
000180         10  WK-C-VDEL-RETURN-CD      PIC X(002).
000190         10  WK-C-VDEL-REASON-TEXT    PIC X(060).
000200     05  FILLER                       PIC X(006).
000210*                        RESERVED FOR FUTURE USE - REQ TT-6120
