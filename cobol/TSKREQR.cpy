000100* TSKREQR.cpybk
000110     05  TSKREQR-RECORD              PIC X(0674).
000120* I-O FORMAT:TSKREQRR  FROM FILE TSKREQR   OF LIBRARY TASKLIB
000130*
000140     05  TSKREQRR  REDEFINES TSKREQR-RECORD.
000150         06  TSKREQR-OP-CODE          PIC X(01).
000160             88  TSK-OP-CREATE              VALUE "C".
000170             88  TSK-OP-UPDATE              VALUE "U".
000180             88  TSK-OP-DELETE              VALUE "D".
000190             88  TSK-OP-GET                 VALUE "G".
000200*                        C=CREATE U=UPDATE D=DELETE G=GET/VIEW
000210         06  TSKREQR-TASK-ID          PIC X(36).
000220*                        TASK ID (BLANK FOR CREATE)
000230         06  TSKREQR-USER-ID          PIC X(100).
000240*                        REQUESTING USER'S ID
000250         06  TSKREQR-DESCRIPTION      PIC X(500).
000260*                        NEW/TARGET DESCRIPTION (CREATE, UPDATE)
000270         06  TSKREQR-PRIORITY         PIC X(06).
000280*                        NEW/TARGET PRIORITY (CREATE, UPDATE)
000290         06  TSKREQR-STATUS           PIC X(11).
000300*                        NEW/TARGET STATUS (UPDATE ONLY)
000310         06  TSKREQR-DATE             PIC 9(08).
000320*                        YYYYMMDD - AS-OF DATE, QUOTA EVAL DATE
000330         06  TSKREQR-REQDTE-R REDEFINES TSKREQR-DATE.
000340             08  TSKREQR-REQDTE-CCYY  PIC 9(04).
000350             08  TSKREQR-REQDTE-MM    PIC 9(02).
000360             08  TSKREQR-REQDTE-DD    PIC 9(02).
000370         06  TSKREQR-TIME             PIC 9(06).
000380*                        HHMMSS - AS-OF TIME, STAMPED ON ACCEPT
000390         06  FILLER                   PIC X(06).
000400*                        RESERVED FOR FUTURE USE - REQ TT-6120
