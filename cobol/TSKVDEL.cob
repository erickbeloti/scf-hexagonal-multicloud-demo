000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     TSKVDEL.
000140 AUTHOR.         R J PATEL.
000150 INSTALLATION.   OPS-BATCH-CONTROL, EAST DATA CENTER.
000160 DATE-WRITTEN.   25 FEB 1991.
000170 DATE-COMPILED.
000180 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE TO APPLY THE TASK
000210*               DELETION RULE ENGINE AGAINST THE IN-MEMORY TASK
000220*               MASTER TABLE, CLOSING THE TABLE UP WHEN A ROW
000230*               IS REMOVED.
000240*
000250*    RETURN STATUS (WK-C-VDEL-RETURN-CD):
000260*    OK - TASK REMOVED FROM THE MASTER TABLE
000270*    NF - TASK-ID NOT ON THE MASTER TABLE
000280*    FB - REQUESTING USER DOES NOT OWN THE TASK
000290*
000300*=================================================================
000310* HISTORY OF MODIFICATION:
000320*=================================================================
000330* RJPATEL - TSK0006  - 03/01/1991 - INITIAL VERSION
000340* KOSILVA - Y2K0012  - 03/15/1999 - EXPAND DATE FIELDS TO CCYYMMDD
000350*                                   FOR YEAR 2000 COMPLIANCE
000360* MDCRUZ  - TSK0058  - 09/22/2020 - CORRECTED ROW-CLOSE LOOP TO
000370*                                   STOP ONE ROW SHORT OF COUNT
000380* MDCRUZ  - TSK0091  - 09/14/2023 - ADD UPSI-0 VERBOSE TRACE
000390*                                   SWITCH FOR ENTRY DIAGNOSTIC
000400*-----------------------------------------------------------------
000410*
000420 ENVIRONMENT DIVISION.
000430**********************
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER. IBM-AS400.
000460 OBJECT-COMPUTER. IBM-AS400.
000470 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000480                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000490                   UPSI-0 IS UPSI-SWITCH-0
000500                     ON  STATUS IS U0-ON
000510                     OFF STATUS IS U0-OFF.
000520*
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550*
000560***************
000570 DATA DIVISION.
000580***************
000590 FILE SECTION.
000600*
000610*************************
000620 WORKING-STORAGE SECTION.
000630*************************
000640 01  FILLER                          PIC X(24)        VALUE
000650     "** PROGRAM TSKVDEL **".
000660*
000670 77  WK-N-SUB1                       PIC 9(04) COMP VALUE 0.
000680*                        SUBSCRIPT - MASTER TABLE SCAN
000690*
000700* ------------------ PROGRAM WORKING STORAGE -------------------*
000710 01  WK-C-COMMON.
000720     COPY TSKCOMN.
000730*
000740 01  WK-N-TASK-ROW                   PIC 9(04) COMP VALUE 0.
000750*                        SUBSCRIPT - ROW MATCHING REQ-TASK-ID
000760 01  WK-N-SUB2                       PIC 9(04) COMP VALUE 0.
000770*                        SUBSCRIPT - ROW-CLOSE-UP LOOP (FROM)
000780 01  WK-N-SUB3                       PIC 9(04) COMP VALUE 0.
000790*                        SUBSCRIPT - ROW-CLOSE-UP LOOP (TO)
000800 01  WK-C-ROW-FOUND-SW               PIC X(01) VALUE "N".
000810     88  WK-C-ROW-FOUND                    VALUE "Y".
000820 01  WK-N-DEL-CREATED-DATE            PIC 9(008).
000830*                        DELETED ROW'S CREATED-DATE, FOR THE
000840*                        AUDIT-TRACE LINE BELOW
000850 01  WK-N-DEL-CRTDTE-R REDEFINES WK-N-DEL-CREATED-DATE.
000860     05  WK-N-DEL-CRTDTE-CCYY         PIC 9(004).
000870     05  WK-N-DEL-CRTDTE-MM           PIC 9(002).
000880     05  WK-N-DEL-CRTDTE-DD           PIC 9(002).
000890 01  WK-N-DEL-UPDATED-DATE            PIC 9(008).
000900*                        DELETED ROW'S UPDATED-DATE, FOR THE
000910*                        AUDIT-TRACE LINE BELOW
000920 01  WK-N-DEL-UPDTDTE-R REDEFINES WK-N-DEL-UPDATED-DATE.
000930     05  WK-N-DEL-UPDTDTE-CCYY        PIC 9(004).
000940     05  WK-N-DEL-UPDTDTE-MM          PIC 9(002).
000950     05  WK-N-DEL-UPDTDTE-DD          PIC 9(002).
000960 01  WK-C-DEL-ID-CHECK.
000970*                        BREAKS THE DELETED TASK-ID DOWN SO THE
000980*                        TRACE LINE CAN FLAG BATCH-ISSUED IDS
000990     05  WK-C-DEL-ID-LIT              PIC X(14).
001000     05  WK-C-DEL-ID-SEQ              PIC 9(10).
001010     05  FILLER                      PIC X(12).
001020 01  WK-C-DEL-ID-CHECK-R REDEFINES WK-C-DEL-ID-CHECK
001030                                     PIC X(36).
001040*
001050*****************
001060 LINKAGE SECTION.
001070*****************
001080 COPY VDEL.
001090     COPY TSKMTBL.
001100 EJECT
001110********************************************************
001120 PROCEDURE DIVISION USING WK-C-VDEL-RECORD,
001130                          WK-TASK-TABLE.
001140********************************************************
001150 MAIN-MODULE.
001160     PERFORM A000-VALIDATE-DELETE
001170        THRU A099-VALIDATE-DELETE-EX.
001180     EXIT PROGRAM.
001190*
001200*---------------------------------------------------------------*
001210 A000-VALIDATE-DELETE.
001220*---------------------------------------------------------------*
001230     IF  U0-ON
001240         DISPLAY "TSKVDEL - TRACE - TASK-ID " WK-C-VDEL-TASK-ID
001250                 " USER " WK-C-VDEL-USER-ID
001260     END-IF.
001270     MOVE SPACES                    TO WK-C-VDEL-RETURN-CD.
001280     MOVE SPACES                    TO WK-C-VDEL-REASON-TEXT.
001290*
001300     PERFORM B010-FIND-TASK-ROW
001310        THRU B010-EXIT.
001320     IF  NOT WK-C-ROW-FOUND
001330         MOVE "NF"                  TO WK-C-VDEL-RETURN-CD
001340         MOVE "TASK-ID NOT FOUND ON MASTER TABLE"
001350                                     TO WK-C-VDEL-REASON-TEXT
001360         GO TO A099-VALIDATE-DELETE-EX.
001370*
001380     IF  WK-TSK-USER-ID (WK-N-TASK-ROW) NOT = WK-C-VDEL-USER-ID
001390         MOVE "FB"                  TO WK-C-VDEL-RETURN-CD
001400         MOVE "REQUESTING USER DOES NOT OWN THIS TASK"
001410                                     TO WK-C-VDEL-REASON-TEXT
001420         GO TO A099-VALIDATE-DELETE-EX.
001430*
001440     PERFORM C010-CLOSE-TABLE-UP
001450        THRU C010-EXIT.
001460     MOVE "OK"                      TO WK-C-VDEL-RETURN-CD.
001470*
001480 A099-VALIDATE-DELETE-EX.
001490     EXIT.
001500*---------------------------------------------------------------*
001510 B010-FIND-TASK-ROW.
001520*---------------------------------------------------------------*
001530     MOVE "N"                       TO WK-C-ROW-FOUND-SW.
001540     MOVE ZERO                      TO WK-N-SUB1.
001550 B011-FIND-ROW-LOOP.
001560     ADD 1                          TO WK-N-SUB1.
001570     IF  WK-N-SUB1 > WK-TASK-COUNT
001580         GO TO B010-EXIT.
001590     IF  WK-TSK-TASK-ID (WK-N-SUB1) = WK-C-VDEL-TASK-ID
001600         MOVE "Y"                   TO WK-C-ROW-FOUND-SW
001610         MOVE WK-N-SUB1             TO WK-N-TASK-ROW
001620         GO TO B010-EXIT.
001630     GO TO B011-FIND-ROW-LOOP.
001640 B010-EXIT.
001650     EXIT.
001660*---------------------------------------------------------------*
001670*    CLOSE THE TABLE UP OVER THE DELETED ROW SO TASK-ID
001680*    SEQUENCE IS PRESERVED FOR THE END-OF-RUN REWRITE.
001690*---------------------------------------------------------------*
001700 C010-CLOSE-TABLE-UP.
001710*---------------------------------------------------------------*
001720     MOVE WK-TSK-TASK-ID (WK-N-TASK-ROW) TO WK-C-DEL-ID-CHECK-R.
001730     MOVE WK-TSK-CREATED-DATE (WK-N-TASK-ROW) TO
001740          WK-N-DEL-CREATED-DATE.
001750     MOVE WK-TSK-UPDATED-DATE (WK-N-TASK-ROW) TO
001760          WK-N-DEL-UPDATED-DATE.
001770     IF  WK-C-DEL-ID-LIT = "BATCH-TASK-ID-"
001780         DISPLAY "TSKVDEL - REMOVING BATCH-ISSUED TASK CREATED "
001790                 WK-N-DEL-CRTDTE-CCYY "-" WK-N-DEL-CRTDTE-MM "-"
001800                 WK-N-DEL-CRTDTE-DD " LAST UPDATED "
001810                 WK-N-DEL-UPDTDTE-CCYY "-" WK-N-DEL-UPDTDTE-MM "-"
001820                 WK-N-DEL-UPDTDTE-DD
001830     END-IF.
001840     MOVE WK-N-TASK-ROW              TO WK-N-SUB2.
001850 C011-CLOSE-LOOP.
001860     IF  WK-N-SUB2 >= WK-TASK-COUNT
001870         GO TO C012-CLOSE-LOOP-DONE.
001880     COMPUTE WK-N-SUB3 = WK-N-SUB2 + 1.
001890     MOVE WK-TASK-ENTRY (WK-N-SUB3)  TO WK-TASK-ENTRY (WK-N-SUB2).
001900     ADD 1                          TO WK-N-SUB2.
001910     GO TO C011-CLOSE-LOOP.
001920 C012-CLOSE-LOOP-DONE.
001930     SUBTRACT 1                     FROM WK-TASK-COUNT.
001940 C010-EXIT.
001950     EXIT.
001960*---------------------------------------------------------------*
001970*                   PROGRAM SUBROUTINE                          *
001980*---------------------------------------------------------------*
001990 Y900-ABNORMAL-TERMINATION.
002000     DISPLAY "TSKVDEL - ABNORMAL TERMINATION".
002010     EXIT PROGRAM.
002020*
002030******************************************************************
002040************** END OF PROGRAM SOURCE -  TSKVDEL ***************
002050******************************************************************
