000100* VUPD.cpybk
000110* LINKAGE RECORD FOR CALLED ROUTINE TSKVUPD (TASK UPDATE
000120* RULE ENGINE)
000130 01  WK-C-VUPD-RECORD.
000140     05  WK-C-VUPD-INPUT.
000150         10  WK-C-VUPD-TASK-ID        PIC X(036).
000160         10  WK-C-VUPD-USER-ID        PIC X(100).
000170         10  WK-C-VUPD-DESCRIPTION    PIC X(500).
000180         10  WK-C-VUPD-PRIORITY       PIC X(006).
000190         10  WK-C-VUPD-STATUS         PIC X(011).
000200         10  WK-C-VUPD-REQ-DATE       PIC 9(008).
000210         10  WK-C-VUPD-REQ-TIME       PIC 9(006).
000220     05  WK-C-VUPD-OUTPUT.
000230         10  WK-C-VUPD-RETURN-CD      PIC X(002).
000240         10  WK-C-VUPD-REASON-TEXT    PIC X(060).
000250     05  FILLER                       PIC X(006).
000260*                        RESERVED FOR FUTURE USE - REQ TT-6120
