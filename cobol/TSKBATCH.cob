000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     TSKBATCH.
000140 AUTHOR.         R J PATEL.
000150 INSTALLATION.   OPS-BATCH-CONTROL, EAST DATA CENTER.
000160 DATE-WRITTEN.   28 JAN 1991.
000170 DATE-COMPILED.
000180 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  THIS IS THE MAIN DRIVER FOR THE TASK BATCH
000210*               RULE-ENGINE SUITE.  IT LOADS THE TASK MASTER
000220*               INTO WORKING STORAGE, READS THE TRANSACTION FILE
000230*               ONE REQUEST AT A TIME, CALLS THE APPROPRIATE
000240*               CALLED ROUTINE FOR THE REQUEST'S OPERATION CODE,
000250*               WRITES ONE OUTCOME RECORD PER REQUEST, REWRITES
000260*               THE (POSSIBLY CHANGED) MASTER, AND PRINTS THE
000270*               END-OF-RUN USER AND TRANSACTION SUMMARY REPORTS.
000280*
000290*=================================================================
000300* HISTORY OF MODIFICATION:
000310*=================================================================
000320* RJPATEL - TSK0001  - 02/02/1991 - INITIAL VERSION
000330* KOSILVA - TSK0044  - 11/19/1998 - ADD PER-USER OPEN/HIGH REPORT
000340*                                   PER REQ TT-4471
000350* KOSILVA - Y2K0012  - 03/15/1999 - EXPAND DATE FIELDS TO CCYYMMDD
000360*                                   FOR YEAR 2000 COMPLIANCE
000370* MDCRUZ  - TSK0061  - 07/07/2001 - ADD OPEN-TASK QUOTA REJECT
000380*                                   COUNTER TO TRANSACTION SUMMARY
000390* MDCRUZ  - TSK0083  - 04/11/2023 - SEED NEXT-TASK-SEQ FROM HIGH
000400*                                   BATCH-GENERATED ID ON FILE SO
000410*                                   RERUNS DO NOT DUPLICATE IDS
000420* MDCRUZ  - TSK0091  - 09/14/2023 - ADD UPSI-0 VERBOSE TRACE
000430*                                   SWITCH FOR DISPATCH DIAGNOSTIC
000440*-----------------------------------------------------------------
000450*
000460 ENVIRONMENT DIVISION.
000470**********************
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER. IBM-AS400.
000500 OBJECT-COMPUTER. IBM-AS400.
000510 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000520                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000530                   UPSI-0 IS UPSI-SWITCH-0
000540                     ON  STATUS IS U0-ON
000550                     OFF STATUS IS U0-OFF.
000560*
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     SELECT TASKMSTR ASSIGN TO DATABASE-TASKMSTR
000600            ORGANIZATION      IS SEQUENTIAL
000610            FILE STATUS       IS WK-C-FILE-STATUS.
000620     SELECT TASKREQR ASSIGN TO DATABASE-TASKREQR
000630            ORGANIZATION      IS LINE SEQUENTIAL
000640            FILE STATUS       IS WK-C-FILE-STATUS.
000650     SELECT TASKRESR ASSIGN TO DATABASE-TASKRESR
000660            ORGANIZATION      IS LINE SEQUENTIAL
000670            FILE STATUS       IS WK-C-FILE-STATUS.
000680     SELECT TASKMOUT ASSIGN TO DATABASE-TASKMOUT
000690            ORGANIZATION      IS SEQUENTIAL
000700            FILE STATUS       IS WK-C-FILE-STATUS.
000710*
000720***************
000730 DATA DIVISION.
000740***************
000750 FILE SECTION.
000760*
000770 FD  TASKMSTR
000780     LABEL RECORDS ARE OMITTED
000790     DATA RECORD IS TASKMSTR-REC-01.
000800 01  TASKMSTR-REC-01.
000810     COPY TSKMSTR.
000820*
000830 FD  TASKREQR
000840     LABEL RECORDS ARE OMITTED
000850     DATA RECORD IS TASKREQR-REC-01.
000860 01  TASKREQR-REC-01.
000870     COPY TSKREQR.
000880*
000890 FD  TASKRESR
000900     LABEL RECORDS ARE OMITTED
000910     DATA RECORD IS TASKRESR-REC-01.
000920 01  TASKRESR-REC-01.
000930     COPY TSKRESR.
000940*
000950 FD  TASKMOUT
000960     LABEL RECORDS ARE OMITTED
000970     DATA RECORD IS TASKMOUT-RECORD.
000980 01  TASKMOUT-RECORD.
000990     05  TASKMOUT-DATA               PIC X(681).
001000     05  FILLER                      PIC X(006).
001010*
001020*************************
001030 WORKING-STORAGE SECTION.
001040*************************
001050 01  FILLER                          PIC X(24)        VALUE
001060     "** PROGRAM TSKBATCH **".
001070*
001080 77  WK-N-SUB1                       PIC 9(04) COMP VALUE 0.
001090*                        GENERAL MASTER-TABLE SCAN SUBSCRIPT
001100*
001110* ------------------ PROGRAM WORKING STORAGE -------------------*
001120 01  WK-C-COMMON.
001130     COPY TSKCOMN.
001140*
001150*                        DRIVER'S OWN COPY OF THE MASTER TABLE -
001160*                        PASSED BY REFERENCE TO EVERY TSKVxxx CALL
001170     COPY TSKMTBL.
001180*
001190 01  WK-N-NEXT-TASK-SEQ              PIC 9(10) COMP VALUE 0.
001200 01  WK-N-SCAN-SUB                   PIC 9(04) COMP VALUE 0.
001210*                        MASTER-TABLE SCAN SUBSCRIPT (REPORT PASS)
001220 01  WK-N-RPT-SUB                    PIC 9(04) COMP VALUE 0.
001230*                        REPORT-TABLE SCAN SUBSCRIPT
001240 01  WK-N-RPT-INS-POINT              PIC 9(04) COMP VALUE 0.
001250*                        REPORT-TABLE NEW-ROW INSERTION POINT
001260 01  WK-N-RPT-SUB2                   PIC 9(04) COMP VALUE 0.
001270*                        REPORT-TABLE ROW-SHIFT SOURCE
001280 01  WK-N-RPT-SUB3                   PIC 9(04) COMP VALUE 0.
001290*                        REPORT-TABLE ROW-SHIFT TARGET (SUB2 + 1)
001300 01  WK-N-RUN-TOT-OPEN               PIC 9(07) COMP VALUE 0.
001310 01  WK-N-RUN-TOT-HIGH               PIC 9(07) COMP VALUE 0.
001320*
001330 01  WK-C-EOF-MASTER-SW              PIC X(01) VALUE "N".
001340     88  WK-C-EOF-MASTER                   VALUE "Y".
001350 01  WK-C-EOF-REQUEST-SW             PIC X(01) VALUE "N".
001360     88  WK-C-EOF-REQUEST                  VALUE "Y".
001370*
001380 01  WK-C-SEED-TASK-ID.
001390     05  WK-C-SEED-LIT               PIC X(14).
001400     05  WK-C-SEED-SEQ                PIC 9(10).
001410     05  FILLER                      PIC X(12).
001420 01  WK-C-SEED-TASK-ID-R REDEFINES WK-C-SEED-TASK-ID
001430                                     PIC X(36).
001440*
001450* ---------------- END-OF-RUN USER REPORT TABLE -----------------*
001460* BUILT FROM THE USER-IDS SEEN ON THE TRANSACTION FILE, KEPT IN
001470* ASCENDING USER-ID ORDER FOR THE CONTROL-BREAK REPORT
001480 01  WK-RPT-TABLE.
001490     05  WK-RPT-COUNT                PIC 9(04) COMP VALUE 0.
001500     05  FILLER                      PIC X(04).
001510     05  WK-RPT-ENTRY OCCURS 500 TIMES.
001520         07  WK-RPT-USER-ID           PIC X(100).
001530         07  WK-RPT-LATEST-DATE       PIC 9(08).
001540         07  WK-RPT-OPEN-TASKS        PIC 9(05) COMP.
001550         07  WK-RPT-HIGH-TODAY        PIC 9(05) COMP.
001560         07  FILLER                  PIC X(06).
001570*
001580* ---------------- REPORT PRINT-LINE WORK AREAS -----------------*
001590 01  WK-PRINT-LINE.
001600     05  WK-PL-USER-ID               PIC X(50).
001610     05  FILLER                      PIC X(02) VALUE SPACES.
001620     05  WK-PL-OPEN-TASKS            PIC ZZZZZZZZZ9.
001630     05  FILLER                      PIC X(02) VALUE SPACES.
001640     05  WK-PL-HIGH-TODAY            PIC ZZZZZZZZZ9.
001650     05  FILLER                      PIC X(06) VALUE SPACES.
001660 01  WK-PL-COUNT                     PIC ZZZZ9.
001670*
001680*****************
001690 LINKAGE SECTION.
001700*****************
001710*
001720 EJECT
001730********************
001740 PROCEDURE DIVISION.
001750********************
001760 MAIN-MODULE.
001770     PERFORM A000-INITIALIZE
001780        THRU A000-EXIT.
001790     PERFORM B000-PROCESS-REQUESTS
001800        THRU B000-EXIT.
001810     PERFORM C000-REWRITE-MASTER
001820        THRU C000-EXIT.
001830     PERFORM D000-BUILD-USER-REPORT
001840        THRU D000-EXIT.
001850     PERFORM E000-PRINT-REPORTS
001860        THRU E000-EXIT.
001870     PERFORM Z000-END-PROGRAM-ROUTINE
001880        THRU Z099-END-PROGRAM-ROUTINE-EX.
001890     GOBACK.
001900*
001910*---------------------------------------------------------------*
001920 A000-INITIALIZE.
001930*---------------------------------------------------------------*
001940     OPEN INPUT TASKMSTR.
001950     IF  NOT WK-C-SUCCESSFUL
001960         DISPLAY "TSKBATCH - OPEN FILE ERROR - TASKMSTR"
001970         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001980         GO TO Y900-ABNORMAL-TERMINATION.
001990     OPEN INPUT TASKREQR.
002000     IF  NOT WK-C-SUCCESSFUL
002010         DISPLAY "TSKBATCH - OPEN FILE ERROR - TASKREQR"
002020         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002030         GO TO Y900-ABNORMAL-TERMINATION.
002040     OPEN OUTPUT TASKRESR.
002050     IF  NOT WK-C-SUCCESSFUL
002060         DISPLAY "TSKBATCH - OPEN FILE ERROR - TASKRESR"
002070         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002080         GO TO Y900-ABNORMAL-TERMINATION.
002090     OPEN OUTPUT TASKMOUT.
002100     IF  NOT WK-C-SUCCESSFUL
002110         DISPLAY "TSKBATCH - OPEN FILE ERROR - TASKMOUT"
002120         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002130         GO TO Y900-ABNORMAL-TERMINATION.
002140*
002150     PERFORM A010-LOAD-MASTER-TABLE
002160        THRU A010-EXIT.
002170     PERFORM A020-SEED-NEXT-TASK-SEQ
002180        THRU A020-EXIT.
002190 A000-EXIT.
002200     EXIT.
002210*---------------------------------------------------------------*
002220 A010-LOAD-MASTER-TABLE.
002230*---------------------------------------------------------------*
002240     MOVE "N"                       TO WK-C-EOF-MASTER-SW.
002250     MOVE ZERO                      TO WK-TASK-COUNT.
002260     READ TASKMSTR
002270         AT END MOVE "Y"            TO WK-C-EOF-MASTER-SW.
002280 A011-LOAD-LOOP.
002290     IF  WK-C-EOF-MASTER
002300         GO TO A010-EXIT.
002310     ADD 1                          TO WK-TASK-COUNT.
002320     MOVE TSKMSTR-RECORD            TO
002330          WK-TASK-ENTRY (WK-TASK-COUNT).
002340     READ TASKMSTR
002350         AT END MOVE "Y"            TO WK-C-EOF-MASTER-SW.
002360     GO TO A011-LOAD-LOOP.
002370 A010-EXIT.
002380     EXIT.
002390*---------------------------------------------------------------*
002400*    NO ISAM AVAILABLE FOR THIS RUN - THE NEXT SEQUENCE NUMBER
002410*    USED TO MANUFACTURE A TASK-ID IS SEEDED FROM THE HIGHEST
002420*    BATCH-GENERATED ID ALREADY ON FILE SO A RERUN OF THIS JOB
002430*    AGAINST THE SAME MASTER NEVER ISSUES A DUPLICATE ID
002440*---------------------------------------------------------------*
002450 A020-SEED-NEXT-TASK-SEQ.
002460*---------------------------------------------------------------*
002470     MOVE ZERO                      TO WK-N-NEXT-TASK-SEQ.
002480     MOVE ZERO                      TO WK-N-SUB1.
002490 A021-SEED-SCAN-LOOP.
002500     ADD 1                          TO WK-N-SUB1.
002510     IF  WK-N-SUB1 > WK-TASK-COUNT
002520         GO TO A020-EXIT.
002530     MOVE WK-TSK-TASK-ID (WK-N-SUB1) TO WK-C-SEED-TASK-ID-R.
002540     IF  WK-C-SEED-LIT = "BATCH-TASK-ID-"
002550     AND WK-C-SEED-SEQ > WK-N-NEXT-TASK-SEQ
002560         MOVE WK-C-SEED-SEQ         TO WK-N-NEXT-TASK-SEQ.
002570     GO TO A021-SEED-SCAN-LOOP.
002580 A020-EXIT.
002590     EXIT.
002600*---------------------------------------------------------------*
002610 B000-PROCESS-REQUESTS.
002620*---------------------------------------------------------------*
002630     MOVE "N"                       TO WK-C-EOF-REQUEST-SW.
002640     READ TASKREQR
002650         AT END MOVE "Y"            TO WK-C-EOF-REQUEST-SW.
002660 B001-PROCESS-LOOP.
002670     IF  WK-C-EOF-REQUEST
002680         GO TO B000-EXIT.
002690     ADD 1                          TO WK-TOT-READ.
002700     PERFORM B010-TRACK-USER-IN-REPORT
002710        THRU B010-EXIT.
002720     PERFORM B020-DISPATCH-REQUEST
002730        THRU B020-EXIT.
002740     WRITE TASKRESR-RECORD.
002750     READ TASKREQR
002760         AT END MOVE "Y"            TO WK-C-EOF-REQUEST-SW.
002770     GO TO B001-PROCESS-LOOP.
002780 B000-EXIT.
002790     EXIT.
002800*---------------------------------------------------------------*
002810 B010-TRACK-USER-IN-REPORT.
002820*---------------------------------------------------------------*
002830     MOVE ZERO                      TO WK-N-RPT-SUB.
002840 B011-FIND-USER-LOOP.
002850     ADD 1                          TO WK-N-RPT-SUB.
002860     IF  WK-N-RPT-SUB > WK-RPT-COUNT
002870         GO TO B012-INSERT-NEW-USER.
002880     IF  WK-RPT-USER-ID (WK-N-RPT-SUB) = TSKREQR-USER-ID
002890         GO TO B013-UPDATE-LATEST-DATE.
002900     GO TO B011-FIND-USER-LOOP.
002910 B012-INSERT-NEW-USER.
002920     PERFORM B040-FIND-RPT-INSERT-POINT
002930        THRU B040-EXIT.
002940     PERFORM B050-SHIFT-RPT-ROWS-DOWN
002950        THRU B050-EXIT.
002960     MOVE TSKREQR-USER-ID           TO
002970          WK-RPT-USER-ID (WK-N-RPT-INS-POINT).
002980     MOVE TSKREQR-DATE              TO
002990          WK-RPT-LATEST-DATE (WK-N-RPT-INS-POINT).
003000     MOVE ZERO                      TO
003010          WK-RPT-OPEN-TASKS (WK-N-RPT-INS-POINT).
003020     MOVE ZERO                      TO
003030          WK-RPT-HIGH-TODAY (WK-N-RPT-INS-POINT).
003040     ADD 1                          TO WK-RPT-COUNT.
003050     GO TO B010-EXIT.
003060 B013-UPDATE-LATEST-DATE.
003070     IF  TSKREQR-DATE > WK-RPT-LATEST-DATE (WK-N-RPT-SUB)
003080         MOVE TSKREQR-DATE          TO
003090              WK-RPT-LATEST-DATE (WK-N-RPT-SUB).
003100 B010-EXIT.
003110     EXIT.
003120*---------------------------------------------------------------*
003130 B040-FIND-RPT-INSERT-POINT.
003140*---------------------------------------------------------------*
003150     MOVE 1                         TO WK-N-RPT-INS-POINT.
003160 B041-FIND-POINT-LOOP.
003170     IF  WK-N-RPT-INS-POINT > WK-RPT-COUNT
003180         GO TO B040-EXIT.
003190     IF  WK-RPT-USER-ID (WK-N-RPT-INS-POINT) >
003200         TSKREQR-USER-ID
003210         GO TO B040-EXIT.
003220     ADD 1                          TO WK-N-RPT-INS-POINT.
003230     GO TO B041-FIND-POINT-LOOP.
003240 B040-EXIT.
003250     EXIT.
003260*---------------------------------------------------------------*
003270 B050-SHIFT-RPT-ROWS-DOWN.
003280*---------------------------------------------------------------*
003290     MOVE WK-RPT-COUNT              TO WK-N-RPT-SUB2.
003300 B051-SHIFT-LOOP.
003310     IF  WK-N-RPT-SUB2 < WK-N-RPT-INS-POINT
003320         GO TO B050-EXIT.
003330     COMPUTE WK-N-RPT-SUB3 = WK-N-RPT-SUB2 + 1.
003340     MOVE WK-RPT-ENTRY (WK-N-RPT-SUB2) TO
003350          WK-RPT-ENTRY (WK-N-RPT-SUB3).
003360     SUBTRACT 1                     FROM WK-N-RPT-SUB2.
003370     GO TO B051-SHIFT-LOOP.
003380 B050-EXIT.
003390     EXIT.
003400*---------------------------------------------------------------*
003410 B020-DISPATCH-REQUEST.
003420*---------------------------------------------------------------*
003430     IF  U0-ON
003440         DISPLAY "TSKBATCH - TRACE - OP " TSKREQR-OP-CODE
003450                 " TASK-ID " TSKREQR-TASK-ID
003460     END-IF.
003470     MOVE SPACES                    TO TSKRESR-RECORD.
003480     MOVE TSKREQR-USER-ID           TO TSKRESR-USER-ID.
003490     MOVE TSKREQR-OP-CODE           TO TSKRESR-OP-CODE.
003500     EVALUATE TRUE
003510         WHEN TSK-OP-CREATE
003520             PERFORM B021-CALL-CREATE
003530                THRU B021-EXIT
003540         WHEN TSK-OP-UPDATE
003550             PERFORM B022-CALL-UPDATE
003560                THRU B022-EXIT
003570         WHEN TSK-OP-GET
003580             PERFORM B023-CALL-GET
003590                THRU B023-EXIT
003600         WHEN TSK-OP-DELETE
003610             PERFORM B024-CALL-DELETE
003620                THRU B024-EXIT
003630     END-EVALUATE.
003640     PERFORM B060-ACCUMULATE-TOTALS
003650        THRU B060-EXIT.
003660 B020-EXIT.
003670     EXIT.
003680*---------------------------------------------------------------*
003690 B021-CALL-CREATE.
003700*---------------------------------------------------------------*
003710     MOVE TSKREQR-USER-ID           TO WK-C-VCRT-USER-ID.
003720     MOVE TSKREQR-DESCRIPTION       TO WK-C-VCRT-DESCRIPTION.
003730     MOVE TSKREQR-PRIORITY          TO WK-C-VCRT-PRIORITY.
003740     MOVE TSKREQR-DATE              TO WK-C-VCRT-REQ-DATE.
003750     MOVE TSKREQR-TIME              TO WK-C-VCRT-REQ-TIME.
003760     CALL "TSKVCRT" USING WK-C-VCRT-RECORD,
003770                           WK-TASK-TABLE,
003780                           WK-N-NEXT-TASK-SEQ.
003790     MOVE WK-C-VCRT-NEW-TASK-ID     TO TSKRESR-TASK-ID.
003800     MOVE WK-C-VCRT-RETURN-CD       TO TSKRESR-STATUS-CODE.
003810     MOVE WK-C-VCRT-REASON-TEXT     TO TSKRESR-REASON-TEXT.
003820 B021-EXIT.
003830     EXIT.
003840*---------------------------------------------------------------*
003850 B022-CALL-UPDATE.
003860*---------------------------------------------------------------*
003870     MOVE TSKREQR-TASK-ID           TO WK-C-VUPD-TASK-ID.
003880     MOVE TSKREQR-USER-ID           TO WK-C-VUPD-USER-ID.
003890     MOVE TSKREQR-DESCRIPTION       TO WK-C-VUPD-DESCRIPTION.
003900     MOVE TSKREQR-PRIORITY          TO WK-C-VUPD-PRIORITY.
003910     MOVE TSKREQR-STATUS            TO WK-C-VUPD-STATUS.
003920     MOVE TSKREQR-DATE              TO WK-C-VUPD-REQ-DATE.
003930     MOVE TSKREQR-TIME              TO WK-C-VUPD-REQ-TIME.
003940     CALL "TSKVUPD" USING WK-C-VUPD-RECORD,
003950                           WK-TASK-TABLE.
003960     MOVE TSKREQR-TASK-ID           TO TSKRESR-TASK-ID.
003970     MOVE WK-C-VUPD-RETURN-CD       TO TSKRESR-STATUS-CODE.
003980     MOVE WK-C-VUPD-REASON-TEXT     TO TSKRESR-REASON-TEXT.
003990 B022-EXIT.
004000     EXIT.
004010*---------------------------------------------------------------*
004020 B023-CALL-GET.
004030*---------------------------------------------------------------*
004040     MOVE TSKREQR-TASK-ID           TO WK-C-VGET-TASK-ID.
004050     MOVE TSKREQR-USER-ID           TO WK-C-VGET-USER-ID.
004060     CALL "TSKVGET" USING WK-C-VGET-RECORD,
004070                           WK-TASK-TABLE.
004080     MOVE TSKREQR-TASK-ID           TO TSKRESR-TASK-ID.
004090     MOVE WK-C-VGET-RETURN-CD       TO TSKRESR-STATUS-CODE.
004100     MOVE WK-C-VGET-REASON-TEXT     TO TSKRESR-REASON-TEXT.
004110 B023-EXIT.
004120     EXIT.
004130*---------------------------------------------------------------*
004140 B024-CALL-DELETE.
004150*---------------------------------------------------------------*
004160     MOVE TSKREQR-TASK-ID           TO WK-C-VDEL-TASK-ID.
004170     MOVE TSKREQR-USER-ID           TO WK-C-VDEL-USER-ID.
004180     CALL "TSKVDEL" USING WK-C-VDEL-RECORD,
004190                           WK-TASK-TABLE.
004200     MOVE TSKREQR-TASK-ID           TO TSKRESR-TASK-ID.
004210     MOVE WK-C-VDEL-RETURN-CD       TO TSKRESR-STATUS-CODE.
004220     MOVE WK-C-VDEL-REASON-TEXT     TO TSKRESR-REASON-TEXT.
004230 B024-EXIT.
004240     EXIT.
004250*---------------------------------------------------------------*
004260 B060-ACCUMULATE-TOTALS.
004270*---------------------------------------------------------------*
004280     EVALUATE TRUE
004290         WHEN TSK-RES-OK
004300             ADD 1                  TO WK-TOT-ACCEPT
004310         WHEN TSK-RES-DUP-DESC
004320             ADD 1                  TO WK-TOT-REJECT-DU
004330         WHEN TSK-RES-HIGH-QUOTA
004340             ADD 1                  TO WK-TOT-REJECT-HP
004350         WHEN TSK-RES-OPEN-QUOTA
004360             ADD 1                  TO WK-TOT-REJECT-OT
004370         WHEN TSK-RES-COMPLETED-LOCK
004380             ADD 1                  TO WK-TOT-REJECT-CI
004390         WHEN TSK-RES-FORBIDDEN
004400             ADD 1                  TO WK-TOT-REJECT-FB
004410         WHEN TSK-RES-NOT-FOUND
004420             ADD 1                  TO WK-TOT-REJECT-NF
004430         WHEN TSK-RES-BAD-DESC-LEN
004440             ADD 1                  TO WK-TOT-REJECT-DL
004450         WHEN TSK-RES-BAD-PRIORITY
004460             ADD 1                  TO WK-TOT-REJECT-PV
004470     END-EVALUATE.
004480 B060-EXIT.
004490     EXIT.
004500*---------------------------------------------------------------*
004510 C000-REWRITE-MASTER.
004520*---------------------------------------------------------------*
004530     MOVE ZERO                      TO WK-N-SUB1.
004540 C001-REWRITE-LOOP.
004550     ADD 1                          TO WK-N-SUB1.
004560     IF  WK-N-SUB1 > WK-TASK-COUNT
004570         GO TO C000-EXIT.
004580     MOVE WK-TASK-ENTRY (WK-N-SUB1) TO TASKMOUT-RECORD.
004590     WRITE TASKMOUT-RECORD.
004600     GO TO C001-REWRITE-LOOP.
004610 C000-EXIT.
004620     EXIT.
004630*---------------------------------------------------------------*
004640 D000-BUILD-USER-REPORT.
004650*---------------------------------------------------------------*
004660     MOVE ZERO                      TO WK-N-RPT-SUB.
004670 D001-BUILD-LOOP.
004680     ADD 1                          TO WK-N-RPT-SUB.
004690     IF  WK-N-RPT-SUB > WK-RPT-COUNT
004700         GO TO D000-EXIT.
004710     PERFORM D010-COUNT-USER-TASKS
004720        THRU D010-EXIT.
004730     GO TO D001-BUILD-LOOP.
004740 D000-EXIT.
004750     EXIT.
004760*---------------------------------------------------------------*
004770 D010-COUNT-USER-TASKS.
004780*---------------------------------------------------------------*
004790     MOVE ZERO   TO WK-RPT-OPEN-TASKS (WK-N-RPT-SUB).
004800     MOVE ZERO   TO WK-RPT-HIGH-TODAY (WK-N-RPT-SUB).
004810     MOVE ZERO                      TO WK-N-SCAN-SUB.
004820 D011-COUNT-LOOP.
004830     ADD 1                          TO WK-N-SCAN-SUB.
004840     IF  WK-N-SCAN-SUB > WK-TASK-COUNT
004850         GO TO D010-EXIT.
004860     IF  WK-TSK-USER-ID (WK-N-SCAN-SUB) NOT =
004870         WK-RPT-USER-ID (WK-N-RPT-SUB)
004880         GO TO D011-COUNT-LOOP.
004890     IF  NOT WK-TSK-STA-COMPLETED (WK-N-SCAN-SUB)
004900         ADD 1                      TO
004910             WK-RPT-OPEN-TASKS (WK-N-RPT-SUB).
004920     IF  WK-TSK-PRI-HIGH (WK-N-SCAN-SUB)
004930     AND WK-TSK-CREATED-DATE (WK-N-SCAN-SUB) =
004940         WK-RPT-LATEST-DATE (WK-N-RPT-SUB)
004950         ADD 1                      TO
004960             WK-RPT-HIGH-TODAY (WK-N-RPT-SUB).
004970     GO TO D011-COUNT-LOOP.
004980 D010-EXIT.
004990     EXIT.
005000*---------------------------------------------------------------*
005010 E000-PRINT-REPORTS.
005020*---------------------------------------------------------------*
005030     PERFORM E010-PRINT-USER-REPORT
005040        THRU E010-EXIT.
005050     PERFORM E020-PRINT-TRANSACTION-REPORT
005060        THRU E020-EXIT.
005070 E000-EXIT.
005080     EXIT.
005090*---------------------------------------------------------------*
005100 E010-PRINT-USER-REPORT.
005110*---------------------------------------------------------------*
005120     DISPLAY "USER-ID                     OPEN-TASKS  HIGH-TODAY".
005130     DISPLAY "--------------------------  ----------  ----------".
005140     MOVE ZERO                      TO WK-N-RUN-TOT-OPEN.
005150     MOVE ZERO                      TO WK-N-RUN-TOT-HIGH.
005160     MOVE ZERO                      TO WK-N-RPT-SUB.
005170 E011-PRINT-LOOP.
005180     ADD 1                          TO WK-N-RPT-SUB.
005190     IF  WK-N-RPT-SUB > WK-RPT-COUNT
005200         GO TO E012-PRINT-TOTALS.
005210     MOVE SPACES                    TO WK-PRINT-LINE.
005220     MOVE WK-RPT-USER-ID (WK-N-RPT-SUB) TO WK-PL-USER-ID.
005230     MOVE WK-RPT-OPEN-TASKS (WK-N-RPT-SUB) TO
005240          WK-PL-OPEN-TASKS.
005250     MOVE WK-RPT-HIGH-TODAY (WK-N-RPT-SUB) TO
005260          WK-PL-HIGH-TODAY.
005270     DISPLAY WK-PRINT-LINE.
005280     ADD WK-RPT-OPEN-TASKS (WK-N-RPT-SUB) TO WK-N-RUN-TOT-OPEN.
005290     ADD WK-RPT-HIGH-TODAY (WK-N-RPT-SUB) TO WK-N-RUN-TOT-HIGH.
005300     GO TO E011-PRINT-LOOP.
005310 E012-PRINT-TOTALS.
005320     DISPLAY "--------------------------  ----------  ----------".
005330     MOVE SPACES                    TO WK-PRINT-LINE.
005340     MOVE "RUN TOTAL"               TO WK-PL-USER-ID.
005350     MOVE WK-N-RUN-TOT-OPEN         TO WK-PL-OPEN-TASKS.
005360     MOVE WK-N-RUN-TOT-HIGH         TO WK-PL-HIGH-TODAY.
005370     DISPLAY WK-PRINT-LINE.
005380 E010-EXIT.
005390     EXIT.
005400*---------------------------------------------------------------*
005410 E020-PRINT-TRANSACTION-REPORT.
005420*---------------------------------------------------------------*
005430     MOVE WK-TOT-READ               TO WK-PL-COUNT.
005440     DISPLAY "REQUESTS READ . . . . . . . . .  " WK-PL-COUNT.
005450     MOVE WK-TOT-ACCEPT              TO WK-PL-COUNT.
005460     DISPLAY "ACCEPTED (OK) . . . . . . . . .  " WK-PL-COUNT.
005470     MOVE WK-TOT-REJECT-DU          TO WK-PL-COUNT.
005480     DISPLAY "REJECTED - DUPLICATE DESC (DU) . " WK-PL-COUNT.
005490     MOVE WK-TOT-REJECT-HP          TO WK-PL-COUNT.
005500     DISPLAY "REJECTED - HIGH QUOTA (HP) . . . " WK-PL-COUNT.
005510     MOVE WK-TOT-REJECT-OT          TO WK-PL-COUNT.
005520     DISPLAY "REJECTED - OPEN QUOTA (OT) . . . " WK-PL-COUNT.
005530     MOVE WK-TOT-REJECT-CI          TO WK-PL-COUNT.
005540     DISPLAY "REJECTED - COMPLETED LOCK (CI) . " WK-PL-COUNT.
005550     MOVE WK-TOT-REJECT-FB          TO WK-PL-COUNT.
005560     DISPLAY "REJECTED - FORBIDDEN (FB) . . . " WK-PL-COUNT.
005570     MOVE WK-TOT-REJECT-NF          TO WK-PL-COUNT.
005580     DISPLAY "REJECTED - NOT FOUND (NF) . . . " WK-PL-COUNT.
005590     MOVE WK-TOT-REJECT-DL          TO WK-PL-COUNT.
005600     DISPLAY "REJECTED - BAD DESC LEN (DL) . . " WK-PL-COUNT.
005610     MOVE WK-TOT-REJECT-PV          TO WK-PL-COUNT.
005620     DISPLAY "REJECTED - BAD PRIORITY (PV) . . " WK-PL-COUNT.
005630 E020-EXIT.
005640     EXIT.
005650*---------------------------------------------------------------*
005660*                   PROGRAM SUBROUTINE                          *
005670*---------------------------------------------------------------*
005680 Y900-ABNORMAL-TERMINATION.
005690     PERFORM Z000-END-PROGRAM-ROUTINE
005700        THRU Z099-END-PROGRAM-ROUTINE-EX.
005710     DISPLAY "TSKBATCH - ABNORMAL TERMINATION".
005720     GOBACK.
005730*
005740*---------------------------------------------------------------*
005750 Z000-END-PROGRAM-ROUTINE.
005760*---------------------------------------------------------------*
005770     CLOSE   TASKMSTR.
005780     CLOSE   TASKREQR.
005790     CLOSE   TASKRESR.
005800     CLOSE   TASKMOUT.
005810*---------------------------------------------------------------*
005820 Z099-END-PROGRAM-ROUTINE-EX.
005830*---------------------------------------------------------------*
005840     EXIT.
005850*
005860******************************************************************
005870************** END OF PROGRAM SOURCE -  TSKBATCH ***************
005880******************************************************************
