000100* VGET.cpybk
000110* LINKAGE RECORD FOR CALLED ROUTINE TSKVGET (TASK GET/VIEW
000120* RULE ENGINE)
000130 01  WK-C-VGET-RECORD.
000140     05  WK-C-VGET-INPUT.
000150         10  WK-C-VGET-TASK-ID        PIC X(036).
000160         10  WK-C-VGET-USER-ID        PIC X(100).
000170     05  WK-C-VGET-OUTPUT.
000180         10  WK-C-VGET-DESCRIPTION    PIC X(500).
000190         10  WK-C-VGET-PRIORITY       PIC X(006).
000200         10  WK-C-VGET-STATUS         PIC X(011).
000210         10  WK-C-VGET-CREATED-DATE   PIC 9(008).
000220         10  WK-C-VGET-CREATED-TIME   PIC 9(006).
000230         10  WK-C-VGET-UPDATED-DATE   PIC 9(008).
000240         10  WK-C-VGET-UPDATED-TIME   PIC 9(006).
000250         10  WK-C-VGET-RETURN-CD      PIC X(002).
000260         10  WK-C-VGET-REASON-TEXT    PIC X(060).
000270     05  FILLER                       PIC X(006).
000280*                        RESERVED FOR FUTURE USE - REQ TT-6120
