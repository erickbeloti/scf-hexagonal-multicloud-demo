000100*****************************************************************
000110* TSKMTBL.cpybk
000120* IN-MEMORY TASK MASTER TABLE - SUBSTITUTES FOR THE INDEXED
000130* (ISAM) KEYED READ THE TRANSFER-VALIDATION SUITE USES AGAINST
000140* TFS303CH/TFS304CH.  TASK-MASTER HAS NO INDEXED ORGANIZATION
000150* AVAILABLE ON THIS BATCH STREAM SO THE WHOLE FILE IS LOADED
000160* HERE ONCE AT THE START OF THE RUN AND SCANNED/MAINTAINED IN
000170* PLACE BY EVERY TSKVxxx RULE ROUTINE, PASSED BY REFERENCE ON
000180* EACH CALL.
000190*****************************************************************
000200* AMENDMENT HISTORY:
000210*****************************************************************
000220* TSK0002 04/03/2013 RJPATEL  INITIAL CUT - 2000-ROW TABLE
000230* TSK0044 11/19/2018 KOSILVA  WIDEN TO CARRY PRIORITY/STATUS
000240*                             88-LEVELS FOR QUOTA SCANS
000250*****************************************************************
000260*
000270 01  WK-TASK-TABLE.
000280     05  WK-TASK-COUNT                PIC 9(04) COMP VALUE 0.
000290*                        NUMBER OF ROWS CURRENTLY LOADED
000300     05  FILLER                       PIC X(04).
000310     05  WK-TASK-ENTRY OCCURS 2000 TIMES.
000320         07  WK-TSK-TASK-ID           PIC X(36).
000330         07  WK-TSK-USER-ID           PIC X(100).
000340         07  WK-TSK-DESCRIPTION       PIC X(500).
000350         07  WK-TSK-PRIORITY          PIC X(06).
000360             88  WK-TSK-PRI-HIGH            VALUE "HIGH  ".
000370         07  WK-TSK-STATUS            PIC X(11).
000380             88  WK-TSK-STA-COMPLETED       VALUE "COMPLETED  ".
000390         07  WK-TSK-CREATED-DATE      PIC 9(08).
000400         07  WK-TSK-CREATED-TIME      PIC 9(06).
000410         07  WK-TSK-UPDATED-DATE      PIC 9(08).
000420         07  WK-TSK-UPDATED-TIME      PIC 9(06).
000430         07  FILLER                   PIC X(06).
