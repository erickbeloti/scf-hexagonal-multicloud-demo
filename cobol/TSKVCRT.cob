000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     TSKVCRT.
000140 AUTHOR.         R J PATEL.
000150 INSTALLATION.   OPS-BATCH-CONTROL, EAST DATA CENTER.
000160 DATE-WRITTEN.   04 FEB 1991.
000170 DATE-COMPILED.
000180 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE TO APPLY THE TASK
000210*               CREATION RULE ENGINE AGAINST THE IN-MEMORY TASK
000220*               MASTER TABLE - DESCRIPTION
000230*               LENGTH, PRIORITY DOMAIN, DUPLICATE-DESCRIPTION,
000240*               HIGH-PRIORITY QUOTA AND OPEN-TASK QUOTA CHECKS -
000250*               AND, WHEN ALL CHECKS PASS, INSERTS THE NEW TASK
000260*               ROW IN ASCENDING TASK-ID SEQUENCE.
000270*
000280*    RETURN STATUS (WK-C-VCRT-RETURN-CD):
000290*    OK - ACCEPTED, TASK ROW INSERTED
000300*    DL - DESCRIPTION LENGTH INVALID (LESS THAN 3 OR OVER 500)
000310*    PV - PRIORITY VALUE NOT LOW/MEDIUM/HIGH
000320*    DU - DUPLICATE DESCRIPTION FOR THIS USER/DAY
000330*    HP - 5 HIGH-PRIORITY TASKS ALREADY CREATED TODAY
000340*    OT - 50 OPEN TASKS ALREADY ON FILE FOR THIS USER
000350*
000360*=================================================================
000370* HISTORY OF MODIFICATION:
000380*=================================================================
000390* RJPATEL - TSK0003  - 02/10/1991 - INITIAL VERSION
000400* RJPATEL - TSK0007  - 06/22/1991 - CORRECT DUP-DESC SCAN TO USE
000410*                                   CREATED-DATE OF EXISTING ROW
000420* KOSILVA - TSK0044  - 11/19/1998 - ADD HIGH-PRIORITY DAILY QUOTA
000430*                                   CHECK PER REQ TT-4471
000440* KOSILVA - Y2K0012  - 03/15/1999 - EXPAND DATE FIELDS TO CCYYMMDD
000450*                                   FOR YEAR 2000 COMPLIANCE
000460* MDCRUZ  - TSK0061  - 07/07/2001 - ADD OPEN-TASK QUOTA CHECK
000470* MDCRUZ  - TSK0071  - 09/30/2022 - CASE-FOLD DESCRIPTION COMPARE
000480*                                   ON DUP-DESC SCAN - REQ TT-8850
000490* MDCRUZ  - TSK0091  - 09/14/2023 - ADD UPSI-0 VERBOSE TRACE
000500*                                   SWITCH FOR ENTRY DIAGNOSTIC
000510*-----------------------------------------------------------------
000520*
000530 ENVIRONMENT DIVISION.
000540**********************
000550 CONFIGURATION SECTION.
000560 SOURCE-COMPUTER. IBM-AS400.
000570 OBJECT-COMPUTER. IBM-AS400.
000580 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000590                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000600                   UPSI-0 IS UPSI-SWITCH-0
000610                     ON  STATUS IS U0-ON
000620                     OFF STATUS IS U0-OFF.
000630*
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660*
000670***************
000680 DATA DIVISION.
000690***************
000700 FILE SECTION.
000710*
000720*************************
000730 WORKING-STORAGE SECTION.
000740*************************
000750 01  FILLER                          PIC X(24)        VALUE
000760     "** PROGRAM TSKVCRT **".
000770*
000780 77  WK-N-SUB1                       PIC 9(04) COMP VALUE 0.
000790*                        SUBSCRIPT - MASTER TABLE SCAN
000800*
000810* ------------------ PROGRAM WORKING STORAGE -------------------*
000820 01  WK-C-COMMON.
000830     COPY TSKCOMN.
000840*
000850 01  WK-N-INS-POINT                  PIC 9(04) COMP VALUE 0.
000860*                        SUBSCRIPT - NEW-ROW INSERTION POINT
000870 01  WK-N-SUB2                       PIC 9(04) COMP VALUE 0.
000880*                        SUBSCRIPT - ROW-SHIFT SOURCE
000890 01  WK-N-SUB3                       PIC 9(04) COMP VALUE 0.
000900*                        SUBSCRIPT - ROW-SHIFT TARGET (SUB2 + 1)
000910 01  WK-N-IX1                        PIC 9(04) COMP VALUE 0.
000920*                        SUBSCRIPT - NEW-ROW MOVE TARGET
000930 01  WK-N-HIGH-COUNT                 PIC 9(03) COMP VALUE 0.
000940*                        HIGH-PRIORITY TASKS COUNTED TODAY
000950 01  WK-N-OPEN-COUNT                 PIC 9(03) COMP VALUE 0.
000960*                        OPEN TASKS COUNTED FOR THIS USER
000970 01  WK-N-DESC-LEN                   PIC 9(03) COMP VALUE 0.
000980*                        ACTUAL LENGTH OF REQUEST DESCRIPTION
000990 01  WK-C-DUP-FOUND-SW               PIC X(01) VALUE "N".
001000     88  WK-C-DUP-FOUND                    VALUE "Y".
001010 01  WK-C-DESC-UPPER                 PIC X(500).
001020*                        REQUEST DESCRIPTION, UPPERCASED FOR
001030*                        THE CASE-INSENSITIVE DUP-DESC COMPARE
001040 01  WK-C-DESC-UPPER-R REDEFINES WK-C-DESC-UPPER
001050                                     PIC X(500).
001060 01  WK-C-TABLE-UPPER                PIC X(500).
001070*                        MASTER-TABLE ROW DESCRIPTION, UPPERCASED
001080 01  WK-C-TABLE-UPPER-R REDEFINES WK-C-TABLE-UPPER
001090                                     PIC X(500).
001100 01  WK-N-NEXT-TASK-SEQ              PIC 9(10) COMP.
001110*                        RUN-SCOPED SEQUENTIAL SUBSTITUTE FOR A
001120*                        UUID GENERATOR AVAILABLE ON THIS PLATFORM
001130 01  WK-C-NEW-TASK-ID.
001140     05  WK-C-NEW-TASK-ID-LIT        PIC X(14) VALUE
001150         "BATCH-TASK-ID-".
001160     05  WK-C-NEW-TASK-ID-SEQ        PIC 9(10).
001170     05  FILLER                      PIC X(12) VALUE SPACES.
001180 01  WK-C-NEW-TASK-ID-R REDEFINES WK-C-NEW-TASK-ID
001190                                     PIC X(36).
001200*
001210*****************
001220 LINKAGE SECTION.
001230*****************
001240 COPY VCRT.
001250     COPY TSKMTBL.
001260 01  WK-N-NEXT-TASK-SEQ-LK           PIC 9(10) COMP.
001270 EJECT
001280********************************************************
001290 PROCEDURE DIVISION USING WK-C-VCRT-RECORD,
001300                          WK-TASK-TABLE,
001310                          WK-N-NEXT-TASK-SEQ-LK.
001320********************************************************
001330 MAIN-MODULE.
001340     MOVE WK-N-NEXT-TASK-SEQ-LK      TO WK-N-NEXT-TASK-SEQ.
001350     PERFORM A000-VALIDATE-CREATION
001360        THRU A099-VALIDATE-CREATION-EX.
001370     MOVE WK-N-NEXT-TASK-SEQ         TO WK-N-NEXT-TASK-SEQ-LK.
001380     EXIT PROGRAM.
001390*
001400*---------------------------------------------------------------*
001410 A000-VALIDATE-CREATION.
001420*---------------------------------------------------------------*
001430     IF  U0-ON
001440         DISPLAY "TSKVCRT - TRACE - USER " WK-C-VCRT-USER-ID
001450                 " PRIORITY " WK-C-VCRT-PRIORITY
001460     END-IF.
001470     MOVE SPACES                    TO WK-C-VCRT-RETURN-CD.
001480     MOVE SPACES                    TO WK-C-VCRT-REASON-TEXT.
001490     MOVE SPACES                    TO WK-C-VCRT-NEW-TASK-ID.
001500*
001510     PERFORM A010-EDIT-DESCRIPTION-LEN
001520        THRU A010-EXIT.
001530     IF  WK-C-VCRT-RETURN-CD NOT = SPACES
001540         GO TO A099-VALIDATE-CREATION-EX.
001550*
001560     PERFORM A020-EDIT-PRIORITY-CODE
001570        THRU A020-EXIT.
001580     IF  WK-C-VCRT-RETURN-CD NOT = SPACES
001590         GO TO A099-VALIDATE-CREATION-EX.
001600*
001610     PERFORM B010-SCAN-DUP-DESCRIPTION
001620        THRU B010-EXIT.
001630     IF  WK-C-DUP-FOUND
001640         MOVE "DU"                  TO WK-C-VCRT-RETURN-CD
001650         MOVE "RULE_DESCRIPTION_UNIQUE - DUPLICATE FOR USER/DAY"
001660                                     TO WK-C-VCRT-REASON-TEXT
001670         GO TO A099-VALIDATE-CREATION-EX.
001680*
001690     IF  WK-C-VCRT-PRIORITY = "HIGH  "
001700         PERFORM B020-COUNT-HIGH-PRIORITY
001710            THRU B020-EXIT
001720         IF  WK-N-HIGH-COUNT NOT < WK-MAX-HIGH-PER-DAY
001730             MOVE "HP"              TO WK-C-VCRT-RETURN-CD
001740             MOVE "RULE_HIGH_TASKS_LIMIT - 5 HIGH TASKS TODAY"
001750                                     TO WK-C-VCRT-REASON-TEXT
001760             GO TO A099-VALIDATE-CREATION-EX
001770         END-IF
001780     END-IF.
001790*
001800     PERFORM B030-COUNT-OPEN-TASKS
001810        THRU B030-EXIT.
001820     IF  WK-N-OPEN-COUNT NOT < WK-MAX-OPEN-TASKS
001830         MOVE "OT"                  TO WK-C-VCRT-RETURN-CD
001840         MOVE "RULE_OPEN_TASKS_LIMIT - 50 OPEN TASKS ON FILE"
001850                                     TO WK-C-VCRT-REASON-TEXT
001860         GO TO A099-VALIDATE-CREATION-EX.
001870*
001880     PERFORM C010-INSERT-NEW-TASK-ROW
001890        THRU C010-EXIT.
001900     MOVE "OK"                      TO WK-C-VCRT-RETURN-CD.
001910*
001920 A099-VALIDATE-CREATION-EX.
001930     EXIT.
001940*---------------------------------------------------------------*
001950 A010-EDIT-DESCRIPTION-LEN.
001960*---------------------------------------------------------------*
001970     MOVE ZERO                      TO WK-N-DESC-LEN.
001980     INSPECT WK-C-VCRT-DESCRIPTION TALLYING WK-N-DESC-LEN
001990             FOR CHARACTERS BEFORE INITIAL SPACES.
002000     IF  WK-C-VCRT-DESCRIPTION = SPACES
002010         MOVE ZERO                  TO WK-N-DESC-LEN.
002020     IF  WK-N-DESC-LEN < WK-MIN-DESC-LEN
002030     OR  WK-N-DESC-LEN > WK-MAX-DESC-LEN
002040         MOVE "DL"                  TO WK-C-VCRT-RETURN-CD
002050         MOVE "DESCRIPTION LENGTH MUST BE 3 TO 500 CHARACTERS"
002060                                     TO WK-C-VCRT-REASON-TEXT.
002070 A010-EXIT.
002080     EXIT.
002090*---------------------------------------------------------------*
002100 A020-EDIT-PRIORITY-CODE.
002110*---------------------------------------------------------------*
002120     IF  WK-C-VCRT-PRIORITY = "LOW   " OR "MEDIUM" OR "HIGH  "
002130         NEXT SENTENCE
002140     ELSE
002150         MOVE "PV"                  TO WK-C-VCRT-RETURN-CD
002160         MOVE "PRIORITY MUST BE LOW, MEDIUM OR HIGH"
002170                                     TO WK-C-VCRT-REASON-TEXT.
002180 A020-EXIT.
002190     EXIT.
002200*---------------------------------------------------------------*
002210 B010-SCAN-DUP-DESCRIPTION.
002220*---------------------------------------------------------------*
002230     MOVE "N"                       TO WK-C-DUP-FOUND-SW.
002240     MOVE WK-C-VCRT-DESCRIPTION     TO WK-C-DESC-UPPER.
002250     INSPECT WK-C-DESC-UPPER CONVERTING
002260             "abcdefghijklmnopqrstuvwxyz" TO
002270             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002280     MOVE ZERO                      TO WK-N-SUB1.
002290 B011-SCAN-DUP-LOOP.
002300     ADD 1                          TO WK-N-SUB1.
002310     IF  WK-N-SUB1 > WK-TASK-COUNT
002320         GO TO B010-EXIT.
002330     IF  WK-TSK-USER-ID (WK-N-SUB1) NOT = WK-C-VCRT-USER-ID
002340         GO TO B011-SCAN-DUP-LOOP.
002350     IF  WK-TSK-CREATED-DATE (WK-N-SUB1) NOT = WK-C-VCRT-REQ-DATE
002360         GO TO B011-SCAN-DUP-LOOP.
002370     MOVE WK-TSK-DESCRIPTION (WK-N-SUB1) TO WK-C-TABLE-UPPER.
002380     INSPECT WK-C-TABLE-UPPER CONVERTING
002390             "abcdefghijklmnopqrstuvwxyz" TO
002400             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002410     IF  WK-C-TABLE-UPPER = WK-C-DESC-UPPER
002420         MOVE "Y"                   TO WK-C-DUP-FOUND-SW
002430         GO TO B010-EXIT.
002440     GO TO B011-SCAN-DUP-LOOP.
002450 B010-EXIT.
002460     EXIT.
002470*---------------------------------------------------------------*
002480 B020-COUNT-HIGH-PRIORITY.
002490*---------------------------------------------------------------*
002500     MOVE ZERO                      TO WK-N-HIGH-COUNT.
002510     MOVE ZERO                      TO WK-N-SUB1.
002520 B021-COUNT-HIGH-LOOP.
002530     ADD 1                          TO WK-N-SUB1.
002540     IF  WK-N-SUB1 > WK-TASK-COUNT
002550         GO TO B020-EXIT.
002560     IF  WK-TSK-USER-ID (WK-N-SUB1) = WK-C-VCRT-USER-ID
002570     AND WK-TSK-CREATED-DATE (WK-N-SUB1) = WK-C-VCRT-REQ-DATE
002580     AND WK-TSK-PRI-HIGH (WK-N-SUB1)
002590         ADD 1                      TO WK-N-HIGH-COUNT.
002600     GO TO B021-COUNT-HIGH-LOOP.
002610 B020-EXIT.
002620     EXIT.
002630*---------------------------------------------------------------*
002640 B030-COUNT-OPEN-TASKS.
002650*---------------------------------------------------------------*
002660     MOVE ZERO                      TO WK-N-OPEN-COUNT.
002670     MOVE ZERO                      TO WK-N-SUB1.
002680 B031-COUNT-OPEN-LOOP.
002690     ADD 1                          TO WK-N-SUB1.
002700     IF  WK-N-SUB1 > WK-TASK-COUNT
002710         GO TO B030-EXIT.
002720     IF  WK-TSK-USER-ID (WK-N-SUB1) = WK-C-VCRT-USER-ID
002730     AND NOT WK-TSK-STA-COMPLETED (WK-N-SUB1)
002740         ADD 1                      TO WK-N-OPEN-COUNT.
002750     GO TO B031-COUNT-OPEN-LOOP.
002760 B030-EXIT.
002770     EXIT.
002780*---------------------------------------------------------------*
002790 C010-INSERT-NEW-TASK-ROW.
002800*---------------------------------------------------------------*
002810     ADD 1                          TO WK-N-NEXT-TASK-SEQ.
002820     MOVE WK-N-NEXT-TASK-SEQ        TO WK-C-NEW-TASK-ID-SEQ.
002830     MOVE WK-C-NEW-TASK-ID-R        TO WK-C-VCRT-NEW-TASK-ID.
002840*
002850     PERFORM C020-FIND-INSERT-POINT
002860        THRU C020-EXIT.
002870     PERFORM C030-SHIFT-ROWS-DOWN
002880        THRU C030-EXIT.
002890*
002900     MOVE WK-N-INS-POINT             TO WK-N-IX1.
002910     MOVE WK-C-VCRT-NEW-TASK-ID     TO WK-TSK-TASK-ID (WK-N-IX1).
002920     MOVE WK-C-VCRT-USER-ID         TO WK-TSK-USER-ID (WK-N-IX1).
002930     MOVE WK-C-VCRT-DESCRIPTION     TO
002940          WK-TSK-DESCRIPTION (WK-N-IX1).
002950     MOVE WK-C-VCRT-PRIORITY        TO WK-TSK-PRIORITY (WK-N-IX1).
002960     MOVE "PENDING    "             TO WK-TSK-STATUS (WK-N-IX1).
002970     MOVE WK-C-VCRT-REQ-DATE        TO
002980          WK-TSK-CREATED-DATE (WK-N-IX1).
002990     MOVE WK-C-VCRT-REQ-TIME        TO
003000          WK-TSK-CREATED-TIME (WK-N-IX1).
003010     MOVE WK-C-VCRT-REQ-DATE        TO
003020          WK-TSK-UPDATED-DATE (WK-N-IX1).
003030     MOVE WK-C-VCRT-REQ-TIME        TO
003040          WK-TSK-UPDATED-TIME (WK-N-IX1).
003050     ADD 1                          TO WK-TASK-COUNT.
003060 C010-EXIT.
003070     EXIT.
003080*---------------------------------------------------------------*
003090 C020-FIND-INSERT-POINT.
003100*---------------------------------------------------------------*
003110*    LOCATE THE FIRST ROW WHOSE TASK-ID SORTS AFTER THE NEW ID -
003120*    THE MASTER TABLE IS MAINTAINED IN ASCENDING TASK-ID ORDER
003130*    FOR THE END-OF-RUN REWRITE (NO ISAM AVAILABLE FOR THIS RUN)
003140     MOVE 1                         TO WK-N-INS-POINT.
003150 C021-FIND-POINT-LOOP.
003160     IF  WK-N-INS-POINT > WK-TASK-COUNT
003170         GO TO C020-EXIT.
003180     IF  WK-TSK-TASK-ID (WK-N-INS-POINT) > WK-C-VCRT-NEW-TASK-ID
003190         GO TO C020-EXIT.
003200     ADD 1                          TO WK-N-INS-POINT.
003210     GO TO C021-FIND-POINT-LOOP.
003220 C020-EXIT.
003230     EXIT.
003240*---------------------------------------------------------------*
003250 C030-SHIFT-ROWS-DOWN.
003260*---------------------------------------------------------------*
003270*    OPEN A SLOT AT WK-N-INS-POINT BY SLIDING EVERY ROW BELOW IT
003280*    DOWN ONE POSITION, WORKING FROM THE BOTTOM UP SO NO ROW IS
003290*    OVERWRITTEN BEFORE IT IS COPIED
003300     MOVE WK-TASK-COUNT             TO WK-N-SUB2.
003310 C031-SHIFT-LOOP.
003320     IF  WK-N-SUB2 < WK-N-INS-POINT
003330         GO TO C030-EXIT.
003340     COMPUTE WK-N-SUB3 = WK-N-SUB2 + 1.
003350     MOVE WK-TASK-ENTRY (WK-N-SUB2) TO WK-TASK-ENTRY (WK-N-SUB3).
003360     SUBTRACT 1                     FROM WK-N-SUB2.
003370     GO TO C031-SHIFT-LOOP.
003380 C030-EXIT.
003390     EXIT.
003400*---------------------------------------------------------------*
003410*                   PROGRAM SUBROUTINE                          *
003420*---------------------------------------------------------------*
003430 Y900-ABNORMAL-TERMINATION.
003440     DISPLAY "TSKVCRT - ABNORMAL TERMINATION".
003450     EXIT PROGRAM.
003460*
003470******************************************************************
003480************** END OF PROGRAM SOURCE -  TSKVCRT ***************
003490******************************************************************
