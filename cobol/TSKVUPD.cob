000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     TSKVUPD.
000140 AUTHOR.         R J PATEL.
000150 INSTALLATION.   OPS-BATCH-CONTROL, EAST DATA CENTER.
000160 DATE-WRITTEN.   11 FEB 1991.
000170 DATE-COMPILED.
000180 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE TO APPLY THE TASK
000210*               UPDATE RULE ENGINE AGAINST THE IN-MEMORY TASK
000220*               MASTER TABLE - OWNERSHIP, COMPLETED-LOCK,
000230*               DUPLICATE-DESCRIPTION AND HIGH-PRIORITY QUOTA
000240*               CHECKS - AND, WHEN ALL CHECKS PASS, REWRITES THE
000250*               MATCHING TASK ROW IN PLACE.
000260*
000270*    RETURN STATUS (WK-C-VUPD-RETURN-CD):
000280*    OK - ACCEPTED, TASK ROW UPDATED
000290*    NF - TASK-ID NOT ON THE MASTER TABLE
000300*    FB - REQUESTING USER DOES NOT OWN THE TASK
000310*    CI - TASK ALREADY COMPLETED - IMMUTABLE
000320*    DU - DUPLICATE DESCRIPTION FOR THIS USER/DAY
000330*    HP - 5 HIGH-PRIORITY TASKS ALREADY CREATED THAT DAY
000340*
000350*=================================================================
000360* HISTORY OF MODIFICATION:
000370*=================================================================
000380* RJPATEL - TSK0004  - 02/17/1991 - INITIAL VERSION
000390* RJPATEL - TSK0008  - 06/22/1991 - COMPLETED-LOCK CHECK MUST RUN
000400*                                   AHEAD OF EVERY OTHER RULE
000410* KOSILVA - TSK0044  - 11/19/1998 - HIGH-PRIORITY QUOTA ONLY WHEN
000420*                                   PRIORITY IS CHANGING TO HIGH
000430* KOSILVA - Y2K0012  - 03/15/1999 - EXPAND DATE FIELDS TO CCYYMMDD
000440*                                   FOR YEAR 2000 COMPLIANCE
000450* MDCRUZ  - TSK0061  - 07/07/2001 - DUP-DESC SCAN USES THE TASK'S
000460*                                   OWN CREATED-DATE, NOT REQ-DATE
000470* MDCRUZ  - TSK0071  - 09/30/2022 - CASE-FOLD DESCRIPTION COMPARE
000480*                                   ON DUP-DESC SCAN - REQ TT-8850
000490* MDCRUZ  - TSK0091  - 09/14/2023 - ADD UPSI-0 VERBOSE TRACE
000500*                                   SWITCH FOR ENTRY DIAGNOSTIC
000510*-----------------------------------------------------------------
000520*
000530 ENVIRONMENT DIVISION.
000540**********************
000550 CONFIGURATION SECTION.
000560 SOURCE-COMPUTER. IBM-AS400.
000570 OBJECT-COMPUTER. IBM-AS400.
000580 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000590                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000600                   UPSI-0 IS UPSI-SWITCH-0
000610                     ON  STATUS IS U0-ON
000620                     OFF STATUS IS U0-OFF.
000630*
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660*
000670***************
000680 DATA DIVISION.
000690***************
000700 FILE SECTION.
000710*
000720*************************
000730 WORKING-STORAGE SECTION.
000740*************************
000750 01  FILLER                          PIC X(24)        VALUE
000760     "** PROGRAM TSKVUPD **".
000770*
000780 77  WK-N-SUB1                       PIC 9(04) COMP VALUE 0.
000790*                        SUBSCRIPT - MASTER TABLE SCAN
000800*
000810* ------------------ PROGRAM WORKING STORAGE -------------------*
000820 01  WK-C-COMMON.
000830     COPY TSKCOMN.
000840*
000850 01  WK-N-TASK-ROW                   PIC 9(04) COMP VALUE 0.
000860*                        SUBSCRIPT - ROW MATCHING REQ-TASK-ID
000870 01  WK-N-HIGH-COUNT                 PIC 9(03) COMP VALUE 0.
000880*                        HIGH-PRIORITY TASKS COUNTED ON TASK DATE
000890 01  WK-C-DUP-FOUND-SW               PIC X(01) VALUE "N".
000900     88  WK-C-DUP-FOUND                    VALUE "Y".
000910 01  WK-C-ROW-FOUND-SW               PIC X(01) VALUE "N".
000920     88  WK-C-ROW-FOUND                    VALUE "Y".
000930 01  WK-C-DESC-UPPER                 PIC X(500).
000940*                        REQUEST DESCRIPTION, UPPERCASED FOR
000950*                        THE CASE-INSENSITIVE DUP-DESC COMPARE
000960 01  WK-C-DESC-UPPER-R REDEFINES WK-C-DESC-UPPER
000970                                     PIC X(500).
000980 01  WK-C-TABLE-UPPER                PIC X(500).
000990*                        MASTER-TABLE ROW DESCRIPTION, UPPERCASED
001000 01  WK-C-TABLE-UPPER-R REDEFINES WK-C-TABLE-UPPER
001010                                     PIC X(500).
001020 01  WK-C-OLD-DESC-UPPER             PIC X(500).
001030*                        THE TASK'S OLD DESCRIPTION, UPPERCASED
001040 01  WK-C-OLD-DESC-UPPER-R REDEFINES WK-C-OLD-DESC-UPPER
001050                                     PIC X(500).
001060 01  WK-N-TASK-DATE                  PIC 9(008).
001070*                        THE TASK'S OWN CREATED-DATE (DUP-DESC AND
001080*                        HIGH-QUOTA CHECKS RUN AGAINST THIS DATE,
001090*                        NOT REQ-DATE)
001100*
001110*****************
001120 LINKAGE SECTION.
001130*****************
001140 COPY VUPD.
001150     COPY TSKMTBL.
001160 EJECT
001170********************************************************
001180 PROCEDURE DIVISION USING WK-C-VUPD-RECORD,
001190                          WK-TASK-TABLE.
001200********************************************************
001210 MAIN-MODULE.
001220     PERFORM A000-VALIDATE-UPDATE
001230        THRU A099-VALIDATE-UPDATE-EX.
001240     EXIT PROGRAM.
001250*
001260*---------------------------------------------------------------*
001270 A000-VALIDATE-UPDATE.
001280*---------------------------------------------------------------*
001290     IF  U0-ON
001300         DISPLAY "TSKVUPD - TRACE - TASK-ID " WK-C-VUPD-TASK-ID
001310                 " USER " WK-C-VUPD-USER-ID
001320     END-IF.
001330     MOVE SPACES                    TO WK-C-VUPD-RETURN-CD.
001340     MOVE SPACES                    TO WK-C-VUPD-REASON-TEXT.
001350*
001360     PERFORM B010-FIND-TASK-ROW
001370        THRU B010-EXIT.
001380     IF  NOT WK-C-ROW-FOUND
001390         MOVE "NF"                  TO WK-C-VUPD-RETURN-CD
001400         MOVE "TASK-ID NOT FOUND ON MASTER TABLE"
001410                                     TO WK-C-VUPD-REASON-TEXT
001420         GO TO A099-VALIDATE-UPDATE-EX.
001430*
001440     IF  WK-TSK-USER-ID (WK-N-TASK-ROW) NOT = WK-C-VUPD-USER-ID
001450         MOVE "FB"                  TO WK-C-VUPD-RETURN-CD
001460         MOVE "REQUESTING USER DOES NOT OWN THIS TASK"
001470                                     TO WK-C-VUPD-REASON-TEXT
001480         GO TO A099-VALIDATE-UPDATE-EX.
001490*
001500     IF  WK-TSK-STA-COMPLETED (WK-N-TASK-ROW)
001510         MOVE "CI"                  TO WK-C-VUPD-RETURN-CD
001520         MOVE "RULE_COMPLETED_IMMUTABLE - TASK IS COMPLETED"
001530                                     TO WK-C-VUPD-REASON-TEXT
001540         GO TO A099-VALIDATE-UPDATE-EX.
001550*
001560     MOVE WK-TSK-CREATED-DATE (WK-N-TASK-ROW) TO WK-N-TASK-DATE.
001570*
001580     IF  WK-C-VUPD-DESCRIPTION NOT =
001590                            WK-TSK-DESCRIPTION (WK-N-TASK-ROW)
001600         PERFORM B020-SCAN-DUP-DESCRIPTION
001610            THRU B020-EXIT
001620         IF  WK-C-DUP-FOUND
001630             MOVE "DU"              TO WK-C-VUPD-RETURN-CD
001640             MOVE "RULE_DESCRIPTION_UNIQUE - DUPLICATE FOR DAY"
001650                                     TO WK-C-VUPD-REASON-TEXT
001660             GO TO A099-VALIDATE-UPDATE-EX
001670         END-IF
001680     END-IF.
001690*
001700     IF  WK-C-VUPD-PRIORITY = "HIGH  "
001710     AND NOT WK-TSK-PRI-HIGH (WK-N-TASK-ROW)
001720         PERFORM B030-COUNT-HIGH-PRIORITY
001730            THRU B030-EXIT
001740         IF  WK-N-HIGH-COUNT NOT < WK-MAX-HIGH-PER-DAY
001750             MOVE "HP"              TO WK-C-VUPD-RETURN-CD
001760             MOVE "RULE_HIGH_TASKS_LIMIT - 5 HIGH TASKS THAT DAY"
001770                                     TO WK-C-VUPD-REASON-TEXT
001780             GO TO A099-VALIDATE-UPDATE-EX
001790         END-IF
001800     END-IF.
001810*
001820     PERFORM C010-APPLY-UPDATE
001830        THRU C010-EXIT.
001840     MOVE "OK"                      TO WK-C-VUPD-RETURN-CD.
001850*
001860 A099-VALIDATE-UPDATE-EX.
001870     EXIT.
001880*---------------------------------------------------------------*
001890 B010-FIND-TASK-ROW.
001900*---------------------------------------------------------------*
001910     MOVE "N"                       TO WK-C-ROW-FOUND-SW.
001920     MOVE ZERO                      TO WK-N-SUB1.
001930 B011-FIND-ROW-LOOP.
001940     ADD 1                          TO WK-N-SUB1.
001950     IF  WK-N-SUB1 > WK-TASK-COUNT
001960         GO TO B010-EXIT.
001970     IF  WK-TSK-TASK-ID (WK-N-SUB1) = WK-C-VUPD-TASK-ID
001980         MOVE "Y"                   TO WK-C-ROW-FOUND-SW
001990         MOVE WK-N-SUB1             TO WK-N-TASK-ROW
002000         GO TO B010-EXIT.
002010     GO TO B011-FIND-ROW-LOOP.
002020 B010-EXIT.
002030     EXIT.
002040*---------------------------------------------------------------*
002050 B020-SCAN-DUP-DESCRIPTION.
002060*---------------------------------------------------------------*
002070     MOVE "N"                       TO WK-C-DUP-FOUND-SW.
002080     MOVE WK-C-VUPD-DESCRIPTION     TO WK-C-DESC-UPPER.
002090     INSPECT WK-C-DESC-UPPER CONVERTING
002100             "abcdefghijklmnopqrstuvwxyz" TO
002110             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002120     MOVE ZERO                      TO WK-N-SUB1.
002130 B021-SCAN-DUP-LOOP.
002140     ADD 1                          TO WK-N-SUB1.
002150     IF  WK-N-SUB1 > WK-TASK-COUNT
002160         GO TO B020-EXIT.
002170     IF  WK-N-SUB1 = WK-N-TASK-ROW
002180         GO TO B021-SCAN-DUP-LOOP.
002190     IF  WK-TSK-USER-ID (WK-N-SUB1) NOT = WK-C-VUPD-USER-ID
002200         GO TO B021-SCAN-DUP-LOOP.
002210     IF  WK-TSK-CREATED-DATE (WK-N-SUB1) NOT = WK-N-TASK-DATE
002220         GO TO B021-SCAN-DUP-LOOP.
002230     MOVE WK-TSK-DESCRIPTION (WK-N-SUB1) TO WK-C-TABLE-UPPER.
002240     INSPECT WK-C-TABLE-UPPER CONVERTING
002250             "abcdefghijklmnopqrstuvwxyz" TO
002260             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002270     IF  WK-C-TABLE-UPPER = WK-C-DESC-UPPER
002280         MOVE "Y"                   TO WK-C-DUP-FOUND-SW
002290         GO TO B020-EXIT.
002300     GO TO B021-SCAN-DUP-LOOP.
002310 B020-EXIT.
002320     EXIT.
002330*---------------------------------------------------------------*
002340 B030-COUNT-HIGH-PRIORITY.
002350*---------------------------------------------------------------*
002360     MOVE ZERO                      TO WK-N-HIGH-COUNT.
002370     MOVE ZERO                      TO WK-N-SUB1.
002380 B031-COUNT-HIGH-LOOP.
002390     ADD 1                          TO WK-N-SUB1.
002400     IF  WK-N-SUB1 > WK-TASK-COUNT
002410         GO TO B030-EXIT.
002420     IF  WK-TSK-USER-ID (WK-N-SUB1) = WK-C-VUPD-USER-ID
002430     AND WK-TSK-CREATED-DATE (WK-N-SUB1) = WK-N-TASK-DATE
002440     AND WK-TSK-PRI-HIGH (WK-N-SUB1)
002450         ADD 1                      TO WK-N-HIGH-COUNT.
002460     GO TO B031-COUNT-HIGH-LOOP.
002470 B030-EXIT.
002480     EXIT.
002490*---------------------------------------------------------------*
002500 C010-APPLY-UPDATE.
002510*---------------------------------------------------------------*
002520     MOVE WK-C-VUPD-DESCRIPTION     TO
002530          WK-TSK-DESCRIPTION (WK-N-TASK-ROW).
002540     MOVE WK-C-VUPD-PRIORITY        TO
002550          WK-TSK-PRIORITY (WK-N-TASK-ROW).
002560     IF  WK-C-VUPD-STATUS NOT = SPACES
002570     AND WK-C-VUPD-STATUS NOT =
002580                            WK-TSK-STATUS (WK-N-TASK-ROW)
002590         MOVE WK-C-VUPD-STATUS      TO
002600              WK-TSK-STATUS (WK-N-TASK-ROW)
002610     END-IF.
002620     MOVE WK-C-VUPD-REQ-DATE        TO
002630          WK-TSK-UPDATED-DATE (WK-N-TASK-ROW).
002640     MOVE WK-C-VUPD-REQ-TIME        TO
002650          WK-TSK-UPDATED-TIME (WK-N-TASK-ROW).
002660 C010-EXIT.
002670     EXIT.
002680*---------------------------------------------------------------*
002690*                   PROGRAM SUBROUTINE                          *
002700*---------------------------------------------------------------*
002710 Y900-ABNORMAL-TERMINATION.
002720     DISPLAY "TSKVUPD - ABNORMAL TERMINATION".
002730     EXIT PROGRAM.
002740*
002750******************************************************************
002760************** END OF PROGRAM SOURCE -  TSKVUPD ***************
002770******************************************************************
